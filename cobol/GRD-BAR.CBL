000100******************************************************************
000200*    GRD-BAR.CBL
000300*    RECORD LAYOUT - GRADE-DISTRIBUTION BAR OUTPUT FILE (STUDENT
000400*    COUNTS BY COURSE AND LETTER GRADE).  UP TO 13 GRADE ROWS
000500*    PER COURSE PER SLICE (12 GRADED VALUES PLUS 'OTHER').
000600*    'OTHER' ROWS CARRY GB-GRADE-POINTS-NULL-FLAG = 'Y' AND
000700*    GB-GRADE-POINTS OF ZEROES (REQ 5811 - SEE GPA-TABL.CBL).
000800******************************************************************
000900*    03/22/91  W.WANG      INITIAL LAYOUT
001000*    07/14/03  D.SUN       REQ 4471 - WIDENED DEPARTMENT TO X(40)
001100*    11/02/07  C.LI        REQ 5811 - ADDED GRADE-POINTS NULL FLAG
001200******************************************************************
001300 01  GRD-BAR-REC.
001400     05  GB-COLLEGE               PIC X(40).
001500     05  GB-COURSE-PREFIX         PIC X(06).
001600     05  GB-COURSE-NUMBER         PIC X(08).
001700     05  GB-DEPARTMENT            PIC X(40).
001800     05  GB-LETTER-GRADE          PIC X(05).
001900     05  GB-GRADE-POINTS-NULL-FLAG PIC X(01).
002000         88  GB-GRADE-POINTS-IS-NULL   VALUE 'Y'.
002100         88  GB-GRADE-POINTS-PRESENT   VALUE 'N'.
002200     05  GB-GRADE-POINTS          PIC 9V99.
002300     05  GB-COURSE-NAME           PIC X(15).
002400     05  GB-TOTAL-STUDENTS        PIC 9(09).
002500     05  GB-SEMESTER              PIC X(20).
002600     05  FILLER                   PIC X(08).
