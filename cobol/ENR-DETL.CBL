000100******************************************************************
000200*    ENR-DETL.CBL
000300*    RECORD LAYOUT - ENRICHED GRADE DETAIL WORK FILE
000400*    WRITTEN BY LOAD-ENRICH, READ BY PREFIX-AGG / COURSE-AGG /
000500*    GRADE-BAR-AGG.  ONE ROW PER INPUT GRD-DETAIL-REC AFTER
000600*    COLLEGE LOOKUP, GRADE-POINT MAPPING AND DERIVATION.
000700*    THIS FILE IS AN INTERNAL HAND-OFF, NOT A DELIVERED REPORT.
000800******************************************************************
000900*    04/09/87  W.YU        INITIAL LAYOUT
001000*    01/09/99  W.WANG      Y2K - SEMESTER-YEAR CONFIRMED 4-DIGIT
001100*    11/02/07  C.LI        REQ 5810 - ADDED GPA NULL FLAG, GPA
001200*                          NO LONGER DEFAULTS TO ZERO FOR 'OTHER'
001300******************************************************************
001400 01  ENR-DETL-REC.
001500     05  ED-COLLEGE               PIC X(40).
001600     05  ED-COURSE-PREFIX         PIC X(06).
001700     05  ED-COURSE-NUMBER         PIC X(08).
001750     05  ED-SECTION-NUMBER        PIC X(10).
001800     05  ED-COURSE-NAME           PIC X(15).
001900     05  ED-DEPARTMENT            PIC X(40).
002000     05  ED-LETTER-GRADE          PIC X(05).
002100     05  ED-GPA-NULL-FLAG         PIC X(01).
002200         88  ED-GPA-IS-NULL           VALUE 'Y'.
002300         88  ED-GPA-IS-PRESENT         VALUE 'N'.
002400     05  ED-GPA                   PIC 9V99.
002500     05  ED-NUM-STUDENTS          PIC 9(07).
002600     05  ED-GPA-SUM               PIC S9(9)V99.
002700     05  ED-GPA-SUM-X REDEFINES ED-GPA-SUM
002800                                  PIC X(12).
002900     05  ED-COURSE-NUMBER-INT     PIC 9(04).
003000     05  ED-DIVISION              PIC X(08).
003100     05  ED-SEMESTER              PIC X(20).
003200     05  ED-SEMESTER-NAME         PIC X(10).
003300     05  ED-SEMESTER-YEAR         PIC 9(04).
003400     05  ED-SORT-DATE             PIC 9(08).
003500     05  FILLER                   PIC X(10).
