000100******************************************************************
000200*    PREFIX-AGG
000300*    PREFIX-LEVEL GRADE-DISTRIBUTION AGGREGATION.  READS THE
000400*    SEMESTER-LIST WORK FILE TO BUILD THE SLICE LIST ('All'
000500*    FIRST, THEN EACH SEMESTER IN CHRONOLOGICAL ORDER).  FOR
000600*    EACH SLICE, RE-READS THE ENRICHED-DETAIL WORK FILE AND
000700*    ACCUMULATES STUDENT COUNTS AND GRADE-POINT SUMS BY
000800*    COLLEGE / COURSE PREFIX / DEPARTMENT, THEN CALLS
000900*    CALC-AVERAGE TO PRODUCE THE PREFIX SCATTER OUTPUT FILE.
001000*    CALLED BY GRADE-ETL-MAIN AS STEP 2 OF THE NIGHTLY RUN.
001100******************************************************************
001200*    CHANGE LOG
001300******************************************************************
001400*    03/22/91  W.WANG      INITIAL VERSION - GREW OUT OF THE
001500*                          STUDENT-FILE UPDATE-STUD-FILE PROGRAM,
001600*                          RECAST AS A BATCH ACCUMULATOR
001700*    04/02/91  Z.YAN       ADDED SLICE LOOP FOR PER-SEMESTER SETS
001800*    01/09/99  W.WANG      Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001900*    07/14/03  D.SUN       REQ 4471 - WIDENED DEPARTMENT TO X(40)
002000*    03/18/14  J.GUAN      REQ 7719 - SLICE LIST NOW READ FROM
002100*                          THE SEMESTER-LIST WORK FILE INSTEAD OF
002200*                          BEING RE-DERIVED FROM THE DETAIL FILE
002300*    12/03/19  C.LI        REQ 9207 - ADDED 5000-ROW CHECKPOINT
002400*                          DISPLAY PER SLICE PASS, SAME REQUEST
002500*                          THAT ADDED IT TO LOAD-ENRICH
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. PREFIX-AGG.
002900 AUTHOR. WEIXIN WANG.
003000 INSTALLATION. REGISTRAR SYSTEMS - ACADEMIC RECORDS.
003100 DATE-WRITTEN. 03-22-1991.
003200 DATE-COMPILED.
003300 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003400 
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SEM-LIST-FILE ASSIGN TO SEMLIST
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-STAT-SEMLIST.
004500 
004600     SELECT ENR-DETL-FILE ASSIGN TO ENRDETL
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-STAT-ENRDETL.
004900 
005000     SELECT PFX-SCAT-FILE ASSIGN TO PFXSCAT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-STAT-PFXSCAT.
005300 
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SEM-LIST-FILE.
005700     COPY SEM-LIST.CBL.
005800 
005900 FD  ENR-DETL-FILE.
006000     COPY ENR-DETL.CBL.
006100 
006200 FD  PFX-SCAT-FILE.
006300     COPY PFX-SCAT.CBL.
006400 
006500 WORKING-STORAGE SECTION.
006600 
006700*---------------------------------------------------------------*
006800*    FILE STATUS SWITCHES
006900*---------------------------------------------------------------*
007000 01  WS-STAT-SEMLIST          PIC X(02).
007100     88  WS-SEMLIST-OK             VALUE '00'.
007200 01  WS-STAT-ENRDETL          PIC X(02).
007300     88  WS-ENRDETL-OK             VALUE '00'.
007400 01  WS-STAT-PFXSCAT          PIC X(02).
007500     88  WS-PFXSCAT-OK             VALUE '00'.
007600 
007700*---------------------------------------------------------------*
007800*    RUN CONTROL SWITCHES
007900*---------------------------------------------------------------*
008000 01  WS-CONTROL-SWITCHES.
008100     05  WS-EOF-SEM-SW        PIC X(01)  VALUE 'N'.
008200         88  WS-EOF-SEM            VALUE 'Y'.
008300     05  WS-EOF-ENR-SW        PIC X(01)  VALUE 'N'.
008400         88  WS-EOF-ENR            VALUE 'Y'.
008500     05  WS-FOUND-SW          PIC X(01)  VALUE 'N'.
008600         88  WS-FOUND              VALUE 'Y'.
008700     05  WS-SWAP-OCCURRED-SW  PIC X(01)  VALUE 'N'.
008800         88  WS-SWAP-OCCURRED      VALUE 'Y'.
008900 01  WS-CONTROL-SWITCHES-X REDEFINES WS-CONTROL-SWITCHES
009000                          PIC X(04).
009100 
009200*---------------------------------------------------------------*
009300*    STANDALONE CHECKPOINT COUNTER - REQ 9207 (SEE CHANGE LOG)
009400*---------------------------------------------------------------*
009500 77  WS-ENR-READ-CT           PIC 9(04)  COMP  VALUE ZERO.
009600 
009700*---------------------------------------------------------------*
009800*    COUNTERS AND SUBSCRIPTS
009900*---------------------------------------------------------------*
010000 01  WS-COUNTERS.
010100     05  WS-SLICE-CT          PIC 9(04)  COMP  VALUE ZERO.
010200     05  WS-SLICE-IDX         PIC 9(04)  COMP  VALUE ZERO.
010300     05  WS-GROUP-CT          PIC 9(05)  COMP  VALUE ZERO.
010400     05  WS-LIMIT-CT          PIC 9(05)  COMP  VALUE ZERO.
010500     05  WS-GROUP-WRITE-CT    PIC 9(05)  COMP  VALUE ZERO.
010600     05  WS-FOUND-IDX         PIC 9(05)  COMP  VALUE ZERO.
010700 01  WS-COUNTERS-X REDEFINES WS-COUNTERS
010800                          PIC X(28).
010900 
011000*---------------------------------------------------------------*
011100*    SLICE TABLE - ENTRY 1 IS ALWAYS 'All', ENTRIES 2-N ARE
011200*    THE DISTINCT SEMESTERS IN THE ORDER LOAD-ENRICH BUILT THEM
011300*---------------------------------------------------------------*
011400 01  WS-SLICE-TBL-CTL.
011500     05  WS-SLICE-ENTRY OCCURS 61 TIMES
011600                          INDEXED BY WT-SLICE-IDX.
011700         10  WS-SLICE-NAME-TBL    PIC X(20).
011800         10  FILLER               PIC X(04).
011900 
012000*---------------------------------------------------------------*
012100*    GROUP ACCUMULATOR TABLE - KEYED ON COLLEGE / PREFIX /
012200*    DEPARTMENT, REBUILT FRESH FOR EACH SLICE
012300*---------------------------------------------------------------*
012400 01  WS-PFX-GRP-CTL.
012500     05  WS-PFX-GRP OCCURS 2000 TIMES
012600                      INDEXED BY WG-IDX.
012700         10  WG-KEY.
012800             15  WG-COLLEGE       PIC X(40).
012900             15  WG-PREFIX        PIC X(06).
013000             15  WG-DEPT          PIC X(40).
013100         10  WG-STUDENTS          PIC 9(09)  COMP.
013200         10  WG-GPA-SUM           PIC S9(11)V99  COMP.
013300         10  FILLER               PIC X(04).
013400 
013500*---------------------------------------------------------------*
013600*    SORT-COMPARE AND SWAP WORK AREAS (ALTERNATE VIEWS OF THE
013700*    GROUP-ACCUMULATOR ENTRY LAYOUT - SHOP CONVENTION)
013800*---------------------------------------------------------------*
013900 01  WS-GROUP-KEY-WK.
014000     05  WK-COLLEGE-WK            PIC X(40).
014100     05  WK-PREFIX-WK             PIC X(06).
014200     05  WK-DEPT-WK               PIC X(40).
014300 01  WS-GROUP-KEY-WK-X REDEFINES WS-GROUP-KEY-WK
014400                              PIC X(86).
014500 
014600 01  WS-GRP-SWAP-WK.
014700     05  SW-KEY.
014800         10  SW-COLLEGE           PIC X(40).
014900         10  SW-PREFIX            PIC X(06).
015000         10  SW-DEPT              PIC X(40).
015100     05  SW-STUDENTS              PIC 9(09)  COMP.
015200     05  SW-GPA-SUM               PIC S9(11)V99  COMP.
015300     05  FILLER                   PIC X(04).
015400 01  WS-GRP-SWAP-WK-X REDEFINES WS-GRP-SWAP-WK
015500                              PIC X(103).
015600 
015700*---------------------------------------------------------------*
015800*    OUTPUT AVERAGE, RETURNED FROM CALC-AVERAGE
015900*---------------------------------------------------------------*
016000 01  WS-AVERAGE-WK            PIC 9V9999  COMP.
016100 
016200*---------------------------------------------------------------*
016300*    OUTPUT COLUMN HEADER, ONE PER RUN
016400*---------------------------------------------------------------*
016500 01  WS-PFX-HDR-WS.
016600     05  FILLER  PIC X(40)  VALUE 'COLLEGE'.
016700     05  FILLER  PIC X(06)  VALUE 'PREFIX'.
016800     05  FILLER  PIC X(40)  VALUE 'DEPARTMENT'.
016900     05  FILLER  PIC X(09)  VALUE 'STUDENTS'.
017000     05  FILLER  PIC X(05)  VALUE 'AVG'.
017100     05  FILLER  PIC X(20)  VALUE 'SEMESTER'.
017200     05  FILLER  PIC X(11)  VALUE SPACES.
017300 
017400 PROCEDURE DIVISION.
017500 
017600 100-PREFIX-AGG-RTN.
017700     PERFORM 200-LOAD-SLICE-TABLE-RTN THRU 200-EXIT.
017800     OPEN OUTPUT PFX-SCAT-FILE.
017900     WRITE PFX-SCAT-REC FROM WS-PFX-HDR-WS.
018000     PERFORM 400-PROCESS-ONE-SLICE-RTN THRU 400-EXIT
018100         VARYING WS-SLICE-IDX FROM 1 BY 1
018200         UNTIL WS-SLICE-IDX > WS-SLICE-CT.
018300     CLOSE PFX-SCAT-FILE.
018400     GOBACK.
018500 
018600*---------------------------------------------------------------*
018700*    BUILD THE SLICE LIST - 'All' FIRST, THEN EACH SEMESTER
018800*    FROM THE SEMESTER-LIST WORK FILE IN CHRONOLOGICAL ORDER
018900*---------------------------------------------------------------*
019000 200-LOAD-SLICE-TABLE-RTN.
019100     MOVE 'All' TO WS-SLICE-NAME-TBL (1).
019200     MOVE 1 TO WS-SLICE-CT.
019300     OPEN INPUT SEM-LIST-FILE.
019400     PERFORM 210-READ-SEMESTER-RTN THRU 210-EXIT
019500         UNTIL WS-EOF-SEM.
019600     CLOSE SEM-LIST-FILE.
019700 200-EXIT.
019800     EXIT.
019900 
020000 210-READ-SEMESTER-RTN.
020100     READ SEM-LIST-FILE
020200         AT END
020300             MOVE 'Y' TO WS-EOF-SEM-SW
020400             GO TO 210-EXIT
020500     END-READ.
020600     ADD 1 TO WS-SLICE-CT.
020700     SET WT-SLICE-IDX TO WS-SLICE-CT.
020800     MOVE SL-SEMESTER TO WS-SLICE-NAME-TBL (WT-SLICE-IDX).
020900 210-EXIT.
021000     EXIT.
021100 
021200*---------------------------------------------------------------*
021300*    PROCESS ONE SLICE - ACCUMULATE, SORT, EMIT
021400*---------------------------------------------------------------*
021500 400-PROCESS-ONE-SLICE-RTN.
021600     MOVE ZERO TO WS-GROUP-CT.
021700     MOVE ZERO TO WS-ENR-READ-CT.
021800     MOVE 'N' TO WS-EOF-ENR-SW.
021900     OPEN INPUT ENR-DETL-FILE.
022000     PERFORM 410-READ-ENRICHED-RTN THRU 410-EXIT.
022100     PERFORM 420-ACCUM-ONE-RECORD-RTN THRU 420-EXIT
022200         UNTIL WS-EOF-ENR.
022300     CLOSE ENR-DETL-FILE.
022400     PERFORM 600-SORT-GROUP-TBL-RTN THRU 600-EXIT.
022500     PERFORM 700-EMIT-GROUP-RTN THRU 700-EXIT
022600         VARYING WG-IDX FROM 1 BY 1 UNTIL WG-IDX > WS-GROUP-CT.
022700 400-EXIT.
022800     EXIT.
022900 
023000 410-READ-ENRICHED-RTN.
023100     READ ENR-DETL-FILE
023200         AT END
023300             MOVE 'Y' TO WS-EOF-ENR-SW
023400             GO TO 410-EXIT
023500     END-READ.
023600     ADD 1 TO WS-ENR-READ-CT.
023700     IF WS-ENR-READ-CT = 5000
023800         DISPLAY 'PREFIX-AGG: ' WS-ENR-READ-CT
023900                 ' ENRICHED ROWS READ THIS SLICE'
024000         MOVE ZERO TO WS-ENR-READ-CT
024100     END-IF.
024200 410-EXIT.
024300     EXIT.
024400 
024500 420-ACCUM-ONE-RECORD-RTN.
024600     IF WS-SLICE-IDX = 1
024700        OR ED-SEMESTER = WS-SLICE-NAME-TBL (WS-SLICE-IDX)
024800         PERFORM 500-ACCUM-GROUP-RTN THRU 500-EXIT
024900     END-IF.
025000     PERFORM 410-READ-ENRICHED-RTN THRU 410-EXIT.
025100 420-EXIT.
025200     EXIT.
025300 
025400*---------------------------------------------------------------*
025500*    FIND OR CREATE THE GROUP FOR THIS RECORD'S KEY, THEN
025600*    ADD ITS STUDENT COUNT AND (WHEN GPA IS PRESENT) GPA-SUM
025700*---------------------------------------------------------------*
025800 500-ACCUM-GROUP-RTN.
025900     MOVE ED-COLLEGE TO WK-COLLEGE-WK.
026000     MOVE ED-COURSE-PREFIX TO WK-PREFIX-WK.
026100     MOVE ED-DEPARTMENT TO WK-DEPT-WK.
026200     MOVE 'N' TO WS-FOUND-SW.
026300     PERFORM 510-SEARCH-GROUP-RTN THRU 510-EXIT
026400         VARYING WG-IDX FROM 1 BY 1
026500         UNTIL WG-IDX > WS-GROUP-CT OR WS-FOUND.
026600     IF NOT WS-FOUND
026700         PERFORM 520-INSERT-GROUP-RTN THRU 520-EXIT
026800     END-IF.
026900     ADD ED-NUM-STUDENTS TO WG-STUDENTS (WS-FOUND-IDX).
027000     IF ED-GPA-IS-PRESENT
027100         ADD ED-GPA-SUM TO WG-GPA-SUM (WS-FOUND-IDX)
027200     END-IF.
027300 500-EXIT.
027400     EXIT.
027500 
027600* SAVE THE MATCHING SUBSCRIPT BEFORE PERFORM VARYING'S END-OF-
027700* PARAGRAPH INCREMENT MOVES WG-IDX PAST IT.
027800 510-SEARCH-GROUP-RTN.
027900     IF WS-GROUP-KEY-WK = WG-KEY (WG-IDX)
028000         MOVE 'Y' TO WS-FOUND-SW
028100         SET WS-FOUND-IDX TO WG-IDX
028200     END-IF.
028300 510-EXIT.
028400     EXIT.
028500 
028600 520-INSERT-GROUP-RTN.
028700     ADD 1 TO WS-GROUP-CT.
028800     SET WG-IDX TO WS-GROUP-CT.
028900     SET WS-FOUND-IDX TO WS-GROUP-CT.
029000     MOVE WS-GROUP-KEY-WK TO WG-KEY (WG-IDX).
029100     MOVE ZERO TO WG-STUDENTS (WG-IDX).
029200     MOVE ZERO TO WG-GPA-SUM (WG-IDX).
029300 520-EXIT.
029400     EXIT.
029500 
029600*---------------------------------------------------------------*
029700*    SORT THE GROUP TABLE ASCENDING BY KEY (BUBBLE PASSES - THIS
029800*    SHOP HAS NO IN-HOUSE SORT-VERB HABIT FOR SMALL IN-MEMORY
029900*    TABLES; SAME TABLE-ORDERING IDIOM AS LOAD-ENRICH)
030000*---------------------------------------------------------------*
030100 600-SORT-GROUP-TBL-RTN.
030200     MOVE 'Y' TO WS-SWAP-OCCURRED-SW.
030300     PERFORM 610-BUBBLE-PASS-RTN THRU 610-EXIT
030400         UNTIL NOT WS-SWAP-OCCURRED.
030500 600-EXIT.
030600     EXIT.
030700 
030800 610-BUBBLE-PASS-RTN.
030900     MOVE 'N' TO WS-SWAP-OCCURRED-SW.
031000     COMPUTE WS-LIMIT-CT = WS-GROUP-CT - 1.
031100     PERFORM 620-COMPARE-SWAP-RTN THRU 620-EXIT
031200         VARYING WG-IDX FROM 1 BY 1 UNTIL WG-IDX > WS-LIMIT-CT.
031300 610-EXIT.
031400     EXIT.
031500 
031600 620-COMPARE-SWAP-RTN.
031700     IF WG-KEY (WG-IDX) > WG-KEY (WG-IDX + 1)
031800         MOVE WS-PFX-GRP (WG-IDX) TO WS-GRP-SWAP-WK
031900         MOVE WS-PFX-GRP (WG-IDX + 1) TO WS-PFX-GRP (WG-IDX)
032000         MOVE WS-GRP-SWAP-WK TO WS-PFX-GRP (WG-IDX + 1)
032100         MOVE 'Y' TO WS-SWAP-OCCURRED-SW
032200     END-IF.
032300 620-EXIT.
032400     EXIT.
032500 
032600*---------------------------------------------------------------*
032700*    CALL CALC-AVERAGE FOR ONE GROUP AND WRITE ITS OUTPUT ROW
032800*---------------------------------------------------------------*
032900 700-EMIT-GROUP-RTN.
033000     MOVE WG-COLLEGE (WG-IDX) TO PA-COLLEGE.
033100     MOVE WG-PREFIX (WG-IDX) TO PA-COURSE-PREFIX.
033200     MOVE WG-DEPT (WG-IDX) TO PA-DEPARTMENT.
033300     MOVE WG-STUDENTS (WG-IDX) TO PA-TOTAL-STUDENTS.
033400     CALL 'CALC-AVERAGE' USING WG-GPA-SUM (WG-IDX)
033500                                WG-STUDENTS (WG-IDX)
033600                                WS-AVERAGE-WK.
033700     MOVE WS-AVERAGE-WK TO PA-AVERAGE-GRADE.
033800     MOVE WS-SLICE-NAME-TBL (WS-SLICE-IDX) TO PA-SEMESTER.
033900     WRITE PFX-SCAT-REC.
034000     ADD 1 TO WS-GROUP-WRITE-CT.
034100 700-EXIT.
034200     EXIT.
034300 
034400 END PROGRAM PREFIX-AGG.
