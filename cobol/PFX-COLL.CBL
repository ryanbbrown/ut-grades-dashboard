000100******************************************************************
000200*    PFX-COLL.CBL
000300*    RECORD LAYOUT - COURSE PREFIX TO COLLEGE REFERENCE FILE
000400*    LINE SEQUENTIAL, HEADER LINE PRESENT ON THE ACTUAL FILE.
000500*    JOIN KEY IS PC-COURSE-CODE, MATCHED AGAINST
000600*    GD-COURSE-PREFIX ON GRD-DETAIL-REC.
000700*    SOURCE FEED IS COMMA-DELIMITED; RECEIVED PRE-SPLIT AS
000800*    FIXED-WIDTH LINE SEQUENTIAL BY THE UPSTREAM EXTRACT JOB,
000900*    SAME AS THE GRADE-DETAIL FEED - NOT PARSED HERE.
001000******************************************************************
001100*    04/02/87  W.YU        INITIAL LAYOUT
001200*    03/22/99  Z.YAN       Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001300******************************************************************
001400 01  PFX-COLL-REC.
001500     05  PC-COURSE-CODE           PIC X(06).
001600     05  PC-COLLEGE               PIC X(40).
001700     05  FILLER                   PIC X(14).
