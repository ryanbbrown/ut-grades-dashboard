000100******************************************************************
000200*    SEM-LIST.CBL
000300*    RECORD LAYOUT - DISTINCT SEMESTER LIST WORK FILE
000400*    WRITTEN BY LOAD-ENRICH IN ASCENDING SL-SORT-DATE ORDER
000500*    (FIRST CHRONOLOGICAL OCCURRENCE OF EACH SEMESTER).  READ
000600*    BY THE THREE AGGREGATION PROGRAMS TO DRIVE THE "ALL" PLUS
000700*    PER-SEMESTER SLICE LOOP.
000800******************************************************************
000900*    04/09/87  W.YU        INITIAL LAYOUT
001000******************************************************************
001100 01  SEM-LIST-REC.
001200     05  SL-SEMESTER              PIC X(20).
001300     05  SL-SORT-DATE             PIC 9(08).
001400     05  FILLER                   PIC X(10).
