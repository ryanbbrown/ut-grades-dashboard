000100******************************************************************
000200*    PFX-SCAT.CBL
000300*    RECORD LAYOUT - PREFIX SCATTER OUTPUT FILE (AVERAGE GRADE
000400*    AND ENROLLMENT BY COLLEGE / COURSE PREFIX / DEPARTMENT).
000500*    HEADER LINE IS WRITTEN AHEAD OF THE FIRST DATA RECORD BY
000600*    THE PROGRAM, NOT PART OF THIS LAYOUT.
000700******************************************************************
000800*    03/22/91  W.WANG      INITIAL LAYOUT
000900*    07/14/03  D.SUN       REQ 4471 - WIDENED DEPARTMENT TO X(40)
001000******************************************************************
001100 01  PFX-SCAT-REC.
001200     05  PA-COLLEGE               PIC X(40).
001300     05  PA-COURSE-PREFIX         PIC X(06).
001400     05  PA-DEPARTMENT            PIC X(40).
001500     05  PA-TOTAL-STUDENTS        PIC 9(09).
001600     05  PA-AVERAGE-GRADE         PIC 9V9999.
001700     05  PA-SEMESTER              PIC X(20).
001800     05  FILLER                   PIC X(11).
