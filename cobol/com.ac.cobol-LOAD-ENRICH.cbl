000100******************************************************************
000200*    LOAD-ENRICH
000300*    HISTORICAL COURSE GRADE DISTRIBUTION - LOAD & ENRICHMENT
000400*    ENGINE.  READS THE PREFIX-TO-COLLEGE REFERENCE FILE INTO
000500*    A WORKING TABLE, THEN READS THE GRADE-DETAIL FILE ONE
000600*    RECORD AT A TIME, DERIVES THE ENRICHMENT FIELDS AND WRITES
000700*    THE ENRICHED-DETAIL WORK FILE.  ALSO BUILDS THE ASCENDING
000800*    LIST OF DISTINCT SEMESTERS AND WRITES THE SEMESTER-LIST
000900*    WORK FILE CONSUMED BY THE THREE AGGREGATION PROGRAMS.
001000*    CALLED BY GRADE-ETL-MAIN AS STEP 1 OF THE NIGHTLY RUN.
001100******************************************************************
001200*    CHANGE LOG
001300******************************************************************
001400*    04/02/87  W.YU        INITIAL VERSION - GREW OUT OF THE
001500*                          STUDENT-FILE INDEX_CONVERSION PROGRAM
001600*    04/09/87  W.WANG      ADDED COLLEGE REFERENCE TABLE LOAD
001700*    04/16/87  Z.YAN       ADDED GRADE-POINT LOOKUP + A+ FOLD
001800*    05/01/87  C.LI        ADDED COURSE-NUMBER-INT / DIVISION
001900*    01/09/99  W.WANG      Y2K - CONFIRMED SEMESTER-YEAR STORED
002000*                          AS 4 DIGITS THROUGHOUT, NO WINDOWING
002100*    07/14/03  D.SUN       REQ 4471 - BLANK-DEPARTMENT DEFAULTS
002200*                          FOR UDN AND ECE PREFIXES
002300*    11/02/07  C.LI        REQ 5810 - NULL-GPA FLAG SO 'OTHER'
002400*                          GRADES NO LONGER SCORE AS ZERO GPA
002500*    03/18/14  J.GUAN      REQ 7719 - SEMESTER LIST NOW WRITTEN
002600*                          TO ITS OWN WORK FILE FOR THE THREE
002700*                          AGGREGATION PROGRAMS
002800*    09/02/19  D.SUN       REQ 9042 - NUM-STUDENTS COMMA STRIP
002900*                          REWRITTEN, SOURCE FEED STARTED
003000*                          SENDING THOUSANDS SEPARATORS
003100*    11/14/19  D.SUN       REQ 9110 - ADDED 5000-RECORD PROGRESS
003200*                          CHECKPOINT LINE - OPERATIONS COULD NOT
003300*                          TELL A LONG STEP FROM A HUNG JOB
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. LOAD-ENRICH.
003700 AUTHOR. WEI YU.
003800 INSTALLATION. REGISTRAR SYSTEMS - ACADEMIC RECORDS.
003900 DATE-WRITTEN. 04-02-1987.
004000 DATE-COMPILED.
004100 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004200 
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT GRD-DETAIL-FILE ASSIGN TO GRDDETL
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-STAT-GRDDETL.
005300 
005400     SELECT PFX-COLL-FILE ASSIGN TO PFXCOLL
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-STAT-PFXCOLL.
005700 
005800     SELECT ENR-DETL-FILE ASSIGN TO ENRDETL
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-STAT-ENRDETL.
006100 
006200     SELECT SEM-LIST-FILE ASSIGN TO SEMLIST
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-STAT-SEMLIST.
006500 
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  GRD-DETAIL-FILE.
006900     COPY GRD-DETAIL.CBL.
007000 
007100 FD  PFX-COLL-FILE.
007200     COPY PFX-COLL.CBL.
007300 
007400 FD  ENR-DETL-FILE.
007500     COPY ENR-DETL.CBL.
007600 
007700 FD  SEM-LIST-FILE.
007800     COPY SEM-LIST.CBL.
007900 
008000 WORKING-STORAGE SECTION.
008100 
008200*---------------------------------------------------------------*
008300*    FILE STATUS SWITCHES
008400*---------------------------------------------------------------*
008500 01  WS-STAT-GRDDETL          PIC X(02).
008600     88  WS-GRDDETL-OK            VALUE '00'.
008700     88  WS-GRDDETL-EOF            VALUE '10'.
008800 01  WS-STAT-PFXCOLL          PIC X(02).
008900     88  WS-PFXCOLL-OK             VALUE '00'.
009000     88  WS-PFXCOLL-EOF            VALUE '10'.
009100 01  WS-STAT-ENRDETL          PIC X(02).
009200     88  WS-ENRDETL-OK             VALUE '00'.
009300 01  WS-STAT-SEMLIST          PIC X(02).
009400     88  WS-SEMLIST-OK             VALUE '00'.
009500 
009600*---------------------------------------------------------------*
009700*    RUN CONTROL SWITCHES
009800*---------------------------------------------------------------*
009900 01  WS-CONTROL-SWITCHES.
010000     05  WS-EOF-DETAIL-SW     PIC X(01)  VALUE 'N'.
010100         88  WS-EOF-DETAIL         VALUE 'Y'.
010200     05  WS-EOF-REF-SW        PIC X(01)  VALUE 'N'.
010300         88  WS-EOF-REF            VALUE 'Y'.
010400     05  WS-HDR-SKIPPED-SW    PIC X(01)  VALUE 'N'.
010500         88  WS-HDR-SKIPPED        VALUE 'Y'.
010600     05  WS-COLLEGE-FOUND-SW  PIC X(01)  VALUE 'N'.
010700         88  WS-COLLEGE-FOUND      VALUE 'Y'.
010800     05  WS-SEMESTER-FOUND-SW PIC X(01)  VALUE 'N'.
010900         88  WS-SEMESTER-FOUND     VALUE 'Y'.
011000     05  WS-GPA-FOUND-SW      PIC X(01)  VALUE 'N'.
011100         88  WS-GPA-FOUND          VALUE 'Y'.
011200 01  WS-CONTROL-SWITCHES-X REDEFINES WS-CONTROL-SWITCHES
011300                          PIC X(06).
011400 
011500*---------------------------------------------------------------*
011600*    STANDALONE CHECKPOINT COUNTER - PRINTS A PROGRESS LINE
011700*    EVERY 5000 DETAIL RECORDS READ (REQ 9042 OPERATIONS ASK -
011800*    LONG-RUNNING STEP WAS HARD TO TELL FROM A HUNG JOB)
011900*---------------------------------------------------------------*
012000 77  WS-PROGRESS-CT           PIC 9(04)  COMP  VALUE ZERO.
012100 
012200*---------------------------------------------------------------*
012300*    COUNTERS (RETURNED TO GRADE-ETL-MAIN VIA LINKAGE)
012400*---------------------------------------------------------------*
012500 01  WS-COUNTERS.
012600     05  WS-DETAIL-READ-CT    PIC 9(07)  COMP  VALUE ZERO.
012700     05  WS-ENRICHED-CT       PIC 9(07)  COMP  VALUE ZERO.
012800     05  WS-COLLEGE-CT        PIC 9(04)  COMP  VALUE ZERO.
012900     05  WS-SEMESTER-CT       PIC 9(04)  COMP  VALUE ZERO.
013000 01  WS-COUNTERS-X REDEFINES WS-COUNTERS
013100                          PIC X(22).
013200 
013300*---------------------------------------------------------------*
013400*    COLLEGE REFERENCE TABLE - LOADED FROM PFX-COLL-FILE
013500*---------------------------------------------------------------*
013600 01  WS-COLLEGE-TBL-CTL.
013700     05  WS-COLLEGE-ENTRY OCCURS 500 TIMES
013800                           INDEXED BY WC-IDX.
013900         10  WC-CODE-TBL          PIC X(06).
014000         10  WC-COLLEGE-TBL       PIC X(40).
014100 
014200*---------------------------------------------------------------*
014300*    DISTINCT-SEMESTER TABLE - BUILT IN ASCENDING SORT-DATE
014400*    ORDER AS THE DETAIL FILE IS READ (INSERTION ON LOAD -
014500*    SHOP CONVENTION BORROWED FOR TABLE ORDERING, SEE 480-).
014600*---------------------------------------------------------------*
014700 01  WS-SEMESTER-TBL-CTL.
014800     05  WS-SEMESTER-ENTRY OCCURS 60 TIMES
014900                            INDEXED BY WS-SEM-IDX.
015000         10  WS-SEM-NAME-TBL      PIC X(20).
015100         10  WS-SEM-SDATE-TBL     PIC 9(08).
015200 
015300*---------------------------------------------------------------*
015400*    GRADE-POINT LOOKUP TABLE (FIXED UNIVERSITY GRADE SCALE)
015500*---------------------------------------------------------------*
015600 COPY GPA-TABL.CBL.
015700 
015800*---------------------------------------------------------------*
015900*    SCRATCH FIELDS FOR FIELD DERIVATION
016000*---------------------------------------------------------------*
016100 01  WS-SCRATCH-FIELDS.
016200     05  WS-LETTER-GRADE-WK   PIC X(05).
016300     05  WS-DIGITS-BUF        PIC X(10).
016400     05  WS-DIGIT-CT          PIC 9(02)  COMP  VALUE ZERO.
016500     05  WS-CHAR-IDX          PIC 9(02)  COMP  VALUE ZERO.
016600     05  WS-PAD-CT            PIC 9(02)  COMP  VALUE ZERO.
016700     05  WS-NUM-STUDENTS-N    PIC 9(07)  VALUE ZERO.
016800     05  WS-NUM-STUDENTS-X REDEFINES WS-NUM-STUDENTS-N
016900                          PIC X(07).
017000     05  WS-CN-DIGITS-BUF     PIC X(08).
017100     05  WS-CN-DIGIT-CT       PIC 9(02)  COMP  VALUE ZERO.
017200     05  WS-CN-RESULT-CT      PIC 9(02)  COMP  VALUE ZERO.
017300     05  WS-SEM-YEAR-TXT      PIC X(04).
017400     05  WS-ANCHOR-MMDD       PIC X(04).
017500     05  WS-CFN-PC1           PIC X(60).
017600     05  WS-CFN-PC2           PIC X(60).
017700     05  WS-CFN-PC3           PIC X(60).
017800     05  WS-CFN-PC4           PIC X(60).
017900     05  WS-CFN-PC5           PIC X(60).
018000     05  WS-CFN-PC6           PIC X(60).
018100     05  WS-CFN-PC-CT         PIC 9(02)  COMP  VALUE ZERO.
018200 
018300*---------------------------------------------------------------*
018400*    HEADER LINES WRITTEN BY THE INPUT FEEDS - READ AND
018500*    DISCARDED, NOT PART OF THE DATA
018600*---------------------------------------------------------------*
018700 01  WS-HEADER-LINE           PIC X(80).
018800 
018900*---------------------------------------------------------------*
019000*    LINKAGE - RECORD COUNT AND SEMESTER COUNT PASSED BACK TO
019100*    GRADE-ETL-MAIN FOR THE STEP-1 PROGRESS LINE (REQ 7719)
019200*---------------------------------------------------------------*
019300 LINKAGE SECTION.
019400 01  LK-ENRICHED-CT            PIC 9(07)  COMP.
019500 01  LK-SEMESTER-CT            PIC 9(04)  COMP.
019600 
019700 PROCEDURE DIVISION USING LK-ENRICHED-CT LK-SEMESTER-CT.
019800 
019900 100-LOAD-AND-ENRICH-RTN.
020000     PERFORM 200-LOAD-COLLEGE-TABLE-RTN THRU 200-EXIT.
020100     PERFORM 300-OPEN-DETAIL-FILES-RTN THRU 300-EXIT.
020200     PERFORM 310-READ-DETAIL-RTN THRU 310-EXIT.
020300     PERFORM 400-ENRICH-ONE-RECORD-RTN THRU 400-EXIT
020400         UNTIL WS-EOF-DETAIL.
020500     PERFORM 800-WRITE-SEMESTER-LIST-RTN THRU 800-EXIT.
020600     PERFORM 900-CLOSE-DETAIL-FILES-RTN THRU 900-EXIT.
020700     MOVE WS-ENRICHED-CT TO LK-ENRICHED-CT.
020800     MOVE WS-SEMESTER-CT TO LK-SEMESTER-CT.
020900     GOBACK.
021000 
021100*---------------------------------------------------------------*
021200*    LOAD THE PREFIX-TO-COLLEGE REFERENCE TABLE
021300*---------------------------------------------------------------*
021400 200-LOAD-COLLEGE-TABLE-RTN.
021500     OPEN INPUT PFX-COLL-FILE.
021600     IF NOT WS-PFXCOLL-OK
021700         DISPLAY 'LOAD-ENRICH: OPEN FAILED ON PFXCOLL - '
021800                 WS-STAT-PFXCOLL
021900         MOVE 'Y' TO WS-EOF-REF-SW
022000         GO TO 200-EXIT
022100     END-IF.
022200* FIRST RECORD ON THE REFERENCE FILE IS THE HEADER LINE.
022300     READ PFX-COLL-FILE INTO WS-HEADER-LINE
022400         AT END MOVE 'Y' TO WS-EOF-REF-SW.
022500     PERFORM 210-READ-COLLEGE-RTN THRU 210-EXIT
022600         UNTIL WS-EOF-REF.
022700     CLOSE PFX-COLL-FILE.
022800 200-EXIT.
022900     EXIT.
023000 
023100 210-READ-COLLEGE-RTN.
023200     READ PFX-COLL-FILE
023300         AT END
023400             MOVE 'Y' TO WS-EOF-REF-SW
023500             GO TO 210-EXIT
023600     END-READ.
023700     ADD 1 TO WS-COLLEGE-CT.
023800     SET WC-IDX TO WS-COLLEGE-CT.
023900     MOVE PC-COURSE-CODE TO WC-CODE-TBL (WC-IDX).
024000     MOVE PC-COLLEGE TO WC-COLLEGE-TBL (WC-IDX).
024100 210-EXIT.
024200     EXIT.
024300 
024400*---------------------------------------------------------------*
024500*    OPEN THE DETAIL INPUT AND THE TWO WORK OUTPUT FILES
024600*---------------------------------------------------------------*
024700 300-OPEN-DETAIL-FILES-RTN.
024800     OPEN INPUT  GRD-DETAIL-FILE.
024900     OPEN OUTPUT ENR-DETL-FILE.
025000     OPEN OUTPUT SEM-LIST-FILE.
025100     IF NOT WS-GRDDETL-OK
025200         DISPLAY 'LOAD-ENRICH: OPEN FAILED ON GRDDETL - '
025300                 WS-STAT-GRDDETL
025400         MOVE 'Y' TO WS-EOF-DETAIL-SW
025500     END-IF.
025600* FIRST RECORD ON THE DETAIL FILE IS THE HEADER LINE.
025700     IF NOT WS-EOF-DETAIL
025800         READ GRD-DETAIL-FILE INTO WS-HEADER-LINE
025900             AT END MOVE 'Y' TO WS-EOF-DETAIL-SW
026000         END-READ
026100     END-IF.
026200 300-EXIT.
026300     EXIT.
026400 
026500*---------------------------------------------------------------*
026600*    READ ONE GRADE-DETAIL RECORD
026700*---------------------------------------------------------------*
026800 310-READ-DETAIL-RTN.
026900     READ GRD-DETAIL-FILE
027000         AT END
027100             MOVE 'Y' TO WS-EOF-DETAIL-SW
027200             GO TO 310-EXIT
027300     END-READ.
027400     ADD 1 TO WS-DETAIL-READ-CT.
027500     ADD 1 TO WS-PROGRESS-CT.
027600     IF WS-PROGRESS-CT = 5000
027700         DISPLAY 'LOAD-ENRICH: ' WS-DETAIL-READ-CT
027800                 ' DETAIL RECORDS READ SO FAR'
027900         MOVE ZERO TO WS-PROGRESS-CT
028000     END-IF.
028100 310-EXIT.
028200     EXIT.
028300 
028400*---------------------------------------------------------------*
028500*    DERIVE ALL ENRICHMENT FIELDS FOR ONE DETAIL RECORD AND
028600*    WRITE THE ENRICHED-DETAIL WORK RECORD
028700*---------------------------------------------------------------*
028800 400-ENRICH-ONE-RECORD-RTN.
028900     PERFORM 410-DERIVE-COLLEGE-RTN THRU 410-EXIT.
029000     PERFORM 420-STRIP-COMMAS-RTN THRU 420-EXIT.
029100     PERFORM 430-DERIVE-SECTION-NUMBER-RTN THRU 430-EXIT.
029200     PERFORM 440-FOLD-AND-MAP-GRADE-RTN THRU 440-EXIT.
029300     PERFORM 450-SPLIT-SEMESTER-RTN THRU 450-EXIT.
029400     PERFORM 460-DERIVE-COURSE-NUMBER-INT-RTN THRU 460-EXIT.
029500     PERFORM 470-DERIVE-DIVISION-RTN THRU 470-EXIT.
029600     PERFORM 480-TRACK-SEMESTER-RTN THRU 480-EXIT.
029700     PERFORM 490-WRITE-ENRICHED-RTN THRU 490-EXIT.
029800     PERFORM 310-READ-DETAIL-RTN THRU 310-EXIT.
029900 400-EXIT.
030000     EXIT.
030100 
030200*---------------------------------------------------------------*
030300*    BUSINESS RULE 1 - COLLEGE LOOKUP, DEFAULT 'OTHER'
030400*---------------------------------------------------------------*
030500 410-DERIVE-COLLEGE-RTN.
030600     MOVE 'N' TO WS-COLLEGE-FOUND-SW.
030700     MOVE 'Other' TO ED-COLLEGE.
030800     SET WC-IDX TO 1.
030900     PERFORM 411-SEARCH-COLLEGE-RTN THRU 411-EXIT
031000         VARYING WC-IDX FROM 1 BY 1
031100         UNTIL WC-IDX > WS-COLLEGE-CT OR WS-COLLEGE-FOUND.
031200 410-EXIT.
031300     EXIT.
031400 
031500 411-SEARCH-COLLEGE-RTN.
031600     IF GD-COURSE-PREFIX = WC-CODE-TBL (WC-IDX)
031700         MOVE WC-COLLEGE-TBL (WC-IDX) TO ED-COLLEGE
031800         MOVE 'Y' TO WS-COLLEGE-FOUND-SW
031900     END-IF.
032000 411-EXIT.
032100     EXIT.
032200 
032300*---------------------------------------------------------------*
032400*    BUSINESS RULE 2 - STRIP THOUSANDS-SEPARATOR COMMAS FROM
032500*    NUM-STUDENTS AND CONVERT TO NUMERIC
032600*---------------------------------------------------------------*
032700 420-STRIP-COMMAS-RTN.
032800     MOVE SPACES TO WS-DIGITS-BUF.
032900     MOVE ZERO TO WS-DIGIT-CT.
033000     PERFORM 421-SCAN-STUDENT-DIGIT-RTN THRU 421-EXIT
033100         VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 10.
033200     MOVE ZEROS TO WS-NUM-STUDENTS-N.
033300     COMPUTE WS-PAD-CT = 7 - WS-DIGIT-CT.
033400     IF WS-DIGIT-CT > 0
033500         MOVE WS-DIGITS-BUF (1:WS-DIGIT-CT)
033600           TO WS-NUM-STUDENTS-N (WS-PAD-CT + 1:WS-DIGIT-CT)
033700     END-IF.
033800     MOVE WS-NUM-STUDENTS-N TO ED-NUM-STUDENTS.
033900 420-EXIT.
034000     EXIT.
034100 
034200 421-SCAN-STUDENT-DIGIT-RTN.
034300     IF GD-NUM-STUDENTS (WS-CHAR-IDX:1) IS NUMERIC
034400         ADD 1 TO WS-DIGIT-CT
034500         MOVE GD-NUM-STUDENTS (WS-CHAR-IDX:1)
034600           TO WS-DIGITS-BUF (WS-DIGIT-CT:1)
034700     END-IF.
034800 421-EXIT.
034900     EXIT.
035000 
035100*---------------------------------------------------------------*
035200*    BUSINESS RULE 3 - SECTION NUMBER: TEXT AFTER THE LAST
035300*    LITERAL 'no.' IN THE COURSE FULL NAME.  INFORMATIONAL
035400*    ONLY - CARRIED ON THE ENRICHED RECORD, NOT USED BY ANY
035500*    DOWNSTREAM AGGREGATION.
035600*---------------------------------------------------------------*
035700 430-DERIVE-SECTION-NUMBER-RTN.
035800     MOVE SPACES TO WS-CFN-PC1 WS-CFN-PC2 WS-CFN-PC3
035900                    WS-CFN-PC4 WS-CFN-PC5 WS-CFN-PC6.
036000     MOVE ZERO TO WS-CFN-PC-CT.
036100     UNSTRING GD-COURSE-FULL-NAME DELIMITED BY 'no.'
036200         INTO WS-CFN-PC1 WS-CFN-PC2 WS-CFN-PC3
036300              WS-CFN-PC4 WS-CFN-PC5 WS-CFN-PC6
036400         TALLYING IN WS-CFN-PC-CT
036500     END-UNSTRING.
036600     EVALUATE WS-CFN-PC-CT
036700         WHEN 1  MOVE SPACES        TO ED-SECTION-NUMBER
036800         WHEN 2  MOVE WS-CFN-PC2 (1:10) TO ED-SECTION-NUMBER
036900         WHEN 3  MOVE WS-CFN-PC3 (1:10) TO ED-SECTION-NUMBER
037000         WHEN 4  MOVE WS-CFN-PC4 (1:10) TO ED-SECTION-NUMBER
037100         WHEN 5  MOVE WS-CFN-PC5 (1:10) TO ED-SECTION-NUMBER
037200         WHEN 6  MOVE WS-CFN-PC6 (1:10) TO ED-SECTION-NUMBER
037300         WHEN OTHER MOVE SPACES     TO ED-SECTION-NUMBER
037400     END-EVALUATE.
037500 430-EXIT.
037600     EXIT.
037700 
037800*---------------------------------------------------------------*
037900*    BUSINESS RULES 4, 5, 6 - A+ FOLD, GRADE-POINT LOOKUP,
038000*    NULL-GPA HANDLING FOR 'OTHER'
038100*---------------------------------------------------------------*
038200 440-FOLD-AND-MAP-GRADE-RTN.
038300     IF GD-LETTER-GRADE = 'A+'
038400         MOVE 'A' TO WS-LETTER-GRADE-WK
038500     ELSE
038600         MOVE GD-LETTER-GRADE TO WS-LETTER-GRADE-WK
038700     END-IF.
038800     MOVE WS-LETTER-GRADE-WK TO ED-LETTER-GRADE.
038900     MOVE 'N' TO WS-GPA-FOUND-SW.
039000     SET WT-GPA-IDX TO 1.
039100     PERFORM 441-SEARCH-GPA-RTN THRU 441-EXIT
039200         VARYING WT-GPA-IDX FROM 1 BY 1
039300         UNTIL WT-GPA-IDX > 13 OR WS-GPA-FOUND.
039400     IF NOT WS-GPA-FOUND
039500         MOVE 'Y' TO ED-GPA-NULL-FLAG
039600         MOVE ZERO TO ED-GPA
039700     END-IF.
039800 440-EXIT.
039900     EXIT.
040000 
040100 441-SEARCH-GPA-RTN.
040200     IF WS-LETTER-GRADE-WK = WT-LETTER-GRADE-TBL (WT-GPA-IDX)
040300         MOVE 'Y' TO WS-GPA-FOUND-SW
040400         MOVE WT-GPA-NULL-FLAG-TBL (WT-GPA-IDX)
040500           TO ED-GPA-NULL-FLAG
040600         IF WT-GPA-NULL-FLAG-TBL (WT-GPA-IDX) = 'Y'
040700             MOVE ZERO TO ED-GPA
040800         ELSE
040900             MOVE WT-GPA-VALUE-TBL (WT-GPA-IDX) TO ED-GPA
041000         END-IF
041100     END-IF.
041200 441-EXIT.
041300     EXIT.
041400 
041500*---------------------------------------------------------------*
041600*    BUSINESS RULE 7 - SEMESTER NAME/YEAR SPLIT, PLUS RULES 8
041700*    AND 9 (DISPLAY NAME, GPA-SUM) AND RULE 13 (SORT-DATE)
041800*---------------------------------------------------------------*
041900 450-SPLIT-SEMESTER-RTN.
042000     MOVE GD-SEMESTER TO ED-SEMESTER.
042100     MOVE SPACES TO ED-SEMESTER-NAME.
042200     MOVE SPACES TO WS-SEM-YEAR-TXT.
042300     UNSTRING GD-SEMESTER DELIMITED BY SPACE
042400         INTO ED-SEMESTER-NAME WS-SEM-YEAR-TXT
042500     END-UNSTRING.
042600     MOVE WS-SEM-YEAR-TXT TO ED-SEMESTER-YEAR.
042700 
042800     STRING GD-COURSE-PREFIX DELIMITED BY SIZE
042900            ' '            DELIMITED BY SIZE
043000            GD-COURSE-NUMBER DELIMITED BY SIZE
043100         INTO ED-COURSE-NAME
043200     END-STRING.
043300 
043400     MOVE GD-DEPARTMENT TO ED-DEPARTMENT.
043500     IF ED-DEPARTMENT = SPACES
043600         EVALUATE GD-COURSE-PREFIX
043700             WHEN 'UDN'  MOVE 'Urban Design' TO ED-DEPARTMENT
043800             WHEN 'ECE'  MOVE 'Electrical Engineering'
043900                           TO ED-DEPARTMENT
044000             WHEN OTHER  MOVE SPACES TO ED-DEPARTMENT
044100         END-EVALUATE
044200     END-IF.
044300 
044400     IF ED-GPA-NULL-FLAG = 'Y'
044500         MOVE ZERO TO ED-GPA-SUM
044600     ELSE
044700         COMPUTE ED-GPA-SUM = ED-GPA * ED-NUM-STUDENTS
044800     END-IF.
044900 
045000     EVALUATE ED-SEMESTER-NAME
045100         WHEN 'Fall'    MOVE '0825' TO WS-ANCHOR-MMDD
045200         WHEN 'Spring'  MOVE '0120' TO WS-ANCHOR-MMDD
045300         WHEN 'Summer'  MOVE '0601' TO WS-ANCHOR-MMDD
045400         WHEN OTHER
045500             DISPLAY 'LOAD-ENRICH: UNKNOWN SEMESTER NAME - '
045600                     ED-SEMESTER-NAME
045700             MOVE '0101' TO WS-ANCHOR-MMDD
045800     END-EVALUATE.
045900     STRING ED-SEMESTER-YEAR DELIMITED BY SIZE
046000            WS-ANCHOR-MMDD   DELIMITED BY SIZE
046100         INTO ED-SORT-DATE
046200     END-STRING.
046300 450-EXIT.
046400     EXIT.
046500 
046600*---------------------------------------------------------------*
046700*    BUSINESS RULE 10 - COURSE-NUMBER-INT: STRIP NON-DIGITS,
046800*    DROP THE FIRST REMAINING DIGIT, KEEP THE REST
046900*---------------------------------------------------------------*
047000 460-DERIVE-COURSE-NUMBER-INT-RTN.
047100     MOVE SPACES TO WS-CN-DIGITS-BUF.
047200     MOVE ZERO TO WS-CN-DIGIT-CT.
047300     PERFORM 461-SCAN-COURSE-DIGIT-RTN THRU 461-EXIT
047400         VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 8.
047500     MOVE ZEROS TO ED-COURSE-NUMBER-INT.
047600     COMPUTE WS-CN-RESULT-CT = WS-CN-DIGIT-CT - 1.
047700     IF WS-CN-RESULT-CT > 0
047800         COMPUTE WS-PAD-CT = 4 - WS-CN-RESULT-CT
047900         MOVE WS-CN-DIGITS-BUF (2:WS-CN-RESULT-CT)
048000           TO ED-COURSE-NUMBER-INT (WS-PAD-CT + 1:WS-CN-RESULT-CT)
048100     END-IF.
048200 460-EXIT.
048300     EXIT.
048400 
048500 461-SCAN-COURSE-DIGIT-RTN.
048600     IF GD-COURSE-NUMBER (WS-CHAR-IDX:1) IS NUMERIC
048700         ADD 1 TO WS-CN-DIGIT-CT
048800         MOVE GD-COURSE-NUMBER (WS-CHAR-IDX:1)
048900           TO WS-CN-DIGITS-BUF (WS-CN-DIGIT-CT:1)
049000     END-IF.
049100 461-EXIT.
049200     EXIT.
049300 
049400*---------------------------------------------------------------*
049500*    BUSINESS RULE 11 - DIVISION FROM COURSE-NUMBER-INT
049600*---------------------------------------------------------------*
049700 470-DERIVE-DIVISION-RTN.
049800     IF ED-COURSE-NUMBER-INT > 79
049900         MOVE 'Graduate' TO ED-DIVISION
050000     ELSE
050100         IF ED-COURSE-NUMBER-INT > 19
050200             MOVE 'Upper' TO ED-DIVISION
050300         ELSE
050400             MOVE 'Lower' TO ED-DIVISION
050500         END-IF
050600     END-IF.
050700 470-EXIT.
050800     EXIT.
050900 
051000*---------------------------------------------------------------*
051100*    BUSINESS RULE 13 (CONTINUED) - TRACK DISTINCT SEMESTERS
051200*    IN ASCENDING SORT-DATE ORDER AS THEY ARE FIRST SEEN
051300*---------------------------------------------------------------*
051400 480-TRACK-SEMESTER-RTN.
051500     MOVE 'N' TO WS-SEMESTER-FOUND-SW.
051600     PERFORM 481-SEARCH-SEMESTER-RTN THRU 481-EXIT
051700         VARYING WS-SEM-IDX FROM 1 BY 1
051800         UNTIL WS-SEM-IDX > WS-SEMESTER-CT
051900               OR WS-SEMESTER-FOUND.
052000     IF NOT WS-SEMESTER-FOUND
052100         PERFORM 482-INSERT-SEMESTER-RTN THRU 482-EXIT
052200     END-IF.
052300 480-EXIT.
052400     EXIT.
052500 
052600 481-SEARCH-SEMESTER-RTN.
052700     IF ED-SEMESTER = WS-SEM-NAME-TBL (WS-SEM-IDX)
052800         MOVE 'Y' TO WS-SEMESTER-FOUND-SW
052900     END-IF.
053000 481-EXIT.
053100     EXIT.
053200 
053300* INSERT THE NEW SEMESTER, SLIDING LATER SLOTS DOWN ONE, SO
053400* THE TABLE STAYS IN ASCENDING SORT-DATE ORDER AT ALL TIMES.
053500 482-INSERT-SEMESTER-RTN.
053600     ADD 1 TO WS-SEMESTER-CT.
053700     SET WS-SEM-IDX TO WS-SEMESTER-CT.
053800     PERFORM 483-SHIFT-SEMESTER-DOWN-RTN THRU 483-EXIT
053900         UNTIL WS-SEM-IDX = 1
054000         OR ED-SORT-DATE >= WS-SEM-SDATE-TBL (WS-SEM-IDX - 1).
054100     MOVE ED-SEMESTER TO WS-SEM-NAME-TBL (WS-SEM-IDX).
054200     MOVE ED-SORT-DATE TO WS-SEM-SDATE-TBL (WS-SEM-IDX).
054300 482-EXIT.
054400     EXIT.
054500 
054600 483-SHIFT-SEMESTER-DOWN-RTN.
054700     MOVE WS-SEM-NAME-TBL (WS-SEM-IDX - 1)
054800       TO WS-SEM-NAME-TBL (WS-SEM-IDX).
054900     MOVE WS-SEM-SDATE-TBL (WS-SEM-IDX - 1)
055000       TO WS-SEM-SDATE-TBL (WS-SEM-IDX).
055100     SET WS-SEM-IDX DOWN BY 1.
055200 483-EXIT.
055300     EXIT.
055400 
055500*---------------------------------------------------------------*
055600*    WRITE THE ENRICHED-DETAIL WORK RECORD
055700*---------------------------------------------------------------*
055800 490-WRITE-ENRICHED-RTN.
055900     WRITE ENR-DETL-REC.
056000     ADD 1 TO WS-ENRICHED-CT.
056100 490-EXIT.
056200     EXIT.
056300 
056400*---------------------------------------------------------------*
056500*    WRITE THE DISTINCT-SEMESTER LIST WORK FILE, IN THE
056600*    ASCENDING ORDER MAINTAINED BY 480- ABOVE
056700*---------------------------------------------------------------*
056800 800-WRITE-SEMESTER-LIST-RTN.
056900     PERFORM 810-WRITE-ONE-SEMESTER-RTN THRU 810-EXIT
057000         VARYING WS-SEM-IDX FROM 1 BY 1
057100         UNTIL WS-SEM-IDX > WS-SEMESTER-CT.
057200 800-EXIT.
057300     EXIT.
057400 
057500 810-WRITE-ONE-SEMESTER-RTN.
057600     MOVE WS-SEM-NAME-TBL (WS-SEM-IDX) TO SL-SEMESTER.
057700     MOVE WS-SEM-SDATE-TBL (WS-SEM-IDX) TO SL-SORT-DATE.
057800     WRITE SEM-LIST-REC.
057900 810-EXIT.
058000     EXIT.
058100 
058200*---------------------------------------------------------------*
058300*    CLOSE THE DETAIL INPUT AND THE TWO WORK OUTPUT FILES
058400*---------------------------------------------------------------*
058500 900-CLOSE-DETAIL-FILES-RTN.
058600     CLOSE GRD-DETAIL-FILE
058700           ENR-DETL-FILE
058800           SEM-LIST-FILE.
058900 900-EXIT.
059000     EXIT.
059100 
059200 END PROGRAM LOAD-ENRICH.
