000100******************************************************************
000200*    GRADE-ETL-MAIN
000300*    PIPELINE ORCHESTRATOR FOR THE HISTORICAL COURSE-GRADE BATCH.
000400*    CALLS LOAD-ENRICH TO BUILD THE ENRICHED DETAIL AND SEMESTER
000500*    WORK FILES, THEN CALLS PREFIX-AGG, COURSE-AGG AND
000600*    GRADE-BAR-AGG IN TURN TO PRODUCE THE THREE OUTPUT DATASETS.
000700*    THIS PROGRAM OWNS NO RECORD LAYOUTS OF ITS OWN - IT IS THE
000800*    RUN-LOG DRIVER ONLY.  SUBMIT AS THE FIRST STEP OF THE
000900*    NIGHTLY ACADEMIC-RECORDS BATCH.
001000******************************************************************
001100*    CHANGE LOG
001200******************************************************************
001300*    02/06/91  W.WANG      INITIAL VERSION - SINGLE-STEP DRIVER
001400*                          CALLING THE FOUR-PROGRAM SUITE
001500*    01/09/99  W.WANG      Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001600*    07/14/03  D.SUN       REQ 4471 - RUN BANNER WIDENED TO 70
001700*                          COLUMNS TO MATCH THE REGISTRAR CONSOLE
001800*                          STANDARD
001900*    03/18/14  J.GUAN      REQ 7719 - ADDED LOADED-RECORD AND
002000*                          SEMESTER-COUNT LINES AFTER STEP 1 AND
002100*                          A "SAVED TO" LINE AFTER EACH OUTPUT
002200*                          STEP
002300*    12/03/19  C.LI        REQ 9207 - COMPLETION BANNER NOW SHOWS
002400*                          STEPS-COMPLETED COUNT, SAME CHECKPOINT
002500*                          REQUEST THAT TOUCHED THE OTHER FOUR
002600*                          PROGRAMS
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. GRADE-ETL-MAIN.
003000 AUTHOR. WEIXIN WANG.
003100 INSTALLATION. REGISTRAR SYSTEMS - ACADEMIC RECORDS.
003200 DATE-WRITTEN. 02-06-1991.
003300 DATE-COMPILED.
003400 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003500 
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 
004400*---------------------------------------------------------------*
004500*    RECEIVING FIELDS FOR THE STEP-1 CALL
004600*---------------------------------------------------------------*
004700 01  WS-LOADED-CT              PIC 9(07)  COMP  VALUE ZERO.
004800 01  WS-LOADED-CT-ED           PIC ZZZ,ZZ9.
004900 01  WS-SEM-CT                 PIC 9(04)  COMP  VALUE ZERO.
005000 01  WS-SEM-CT-ED              PIC ZZZ9.
005100 
005200*---------------------------------------------------------------*
005300*    ALTERNATE NUMERIC-EDIT VIEW OF THE TWO RECEIVING FIELDS -
005400*    SHOP HABIT, KEPT FROM THE OLDER SINGLE-STEP DRIVER
005500*---------------------------------------------------------------*
005600 01  WS-COUNT-PAIR-WK.
005700     05  WS-LOADED-CT-WK       PIC 9(07)  COMP.
005800     05  WS-SEM-CT-WK          PIC 9(04)  COMP.
005900 01  WS-COUNT-PAIR-WK-X REDEFINES WS-COUNT-PAIR-WK
006000                              PIC X(11).
006100 
006200*---------------------------------------------------------------*
006300*    STANDALONE STEP-COUNT CHECKPOINT - REQ 9207 (SEE CHANGE LOG)
006400*---------------------------------------------------------------*
006500 77  WS-STEP-DONE-CT           PIC 9(01)  COMP  VALUE ZERO.
006600 
006700*---------------------------------------------------------------*
006800*    RUN-BANNER AND STEP-HEADING LINES
006900*---------------------------------------------------------------*
007000 01  WS-BANNER-EQUALS.
007100     05  FILLER  PIC X(70)  VALUE ALL '='.
007200 01  WS-BANNER-DASHES.
007300     05  FILLER  PIC X(70)  VALUE ALL '-'.
007400 
007500 01  WS-STEP-HEADING-WS.
007600     05  FILLER               PIC X(05)  VALUE 'STEP '.
007700     05  WS-STEP-NO-ED        PIC 9.
007800     05  FILLER               PIC X(02)  VALUE ': '.
007900     05  WS-STEP-NAME-ED      PIC X(40).
008000 01  WS-STEP-HEADING-WK-X REDEFINES WS-STEP-HEADING-WS
008100                              PIC X(48).
008200 
008300 01  WS-COUNT-LINE-WS.
008400     05  FILLER               PIC X(28)
008500             VALUE '  DETAIL RECORDS LOADED : '.
008600     05  WS-COUNT-LINE-CT     PIC ZZZ,ZZ9.
008700 01  WS-COUNT-LINE-WS-X REDEFINES WS-COUNT-LINE-WS
008800                              PIC X(36).
008900 01  WS-SEM-LINE-WS.
009000     05  FILLER               PIC X(28)
009100             VALUE '  DISTINCT SEMESTERS FOUND: '.
009200     05  WS-SEM-LINE-CT       PIC ZZZ9.
009300 
009400 01  WS-SAVED-LINE-WS.
009500     05  FILLER               PIC X(11)  VALUE '  Saved to '.
009600     05  WS-SAVED-FILE-ED     PIC X(24).
009700 
009800 01  WS-COMPLETE-LINE-WS.
009900     05  FILLER               PIC X(19)
010000             VALUE 'Pipeline complete!'.
010100     05  FILLER               PIC X(11)  VALUE SPACES.
010200 
010300 PROCEDURE DIVISION.
010400 
010500 100-GRADE-ETL-MAIN-RTN.
010600     MOVE ZERO TO WS-STEP-DONE-CT.
010700     PERFORM 200-PRINT-RUN-BANNER-RTN THRU 200-EXIT.
010800     PERFORM 300-STEP1-LOAD-ENRICH-RTN THRU 300-EXIT.
010900     ADD 1 TO WS-STEP-DONE-CT.
011000     PERFORM 400-STEP2-PREFIX-AGG-RTN THRU 400-EXIT.
011100     ADD 1 TO WS-STEP-DONE-CT.
011200     PERFORM 500-STEP3-COURSE-AGG-RTN THRU 500-EXIT.
011300     ADD 1 TO WS-STEP-DONE-CT.
011400     PERFORM 600-STEP4-GRADE-BAR-AGG-RTN THRU 600-EXIT.
011500     ADD 1 TO WS-STEP-DONE-CT.
011600     PERFORM 700-PRINT-COMPLETE-BANNER-RTN THRU 700-EXIT.
011700     GOBACK.
011800 
011900 200-PRINT-RUN-BANNER-RTN.
012000     DISPLAY WS-BANNER-EQUALS.
012100     DISPLAY 'HISTORICAL COURSE GRADES BATCH ETL'.
012200     DISPLAY WS-BANNER-EQUALS.
012300 200-EXIT.
012400     EXIT.
012500 
012600*---------------------------------------------------------------*
012700*    STEP 1 - LOAD AND ENRICH THE DETAIL FILE, REPORT COUNTS
012800*---------------------------------------------------------------*
012900 300-STEP1-LOAD-ENRICH-RTN.
013000     MOVE 1 TO WS-STEP-NO-ED.
013100     MOVE 'Data Preparation' TO WS-STEP-NAME-ED.
013200     DISPLAY WS-STEP-HEADING-WS.
013300     DISPLAY WS-BANNER-DASHES.
013400     CALL 'LOAD-ENRICH' USING WS-LOADED-CT WS-SEM-CT.
013500     MOVE WS-LOADED-CT TO WS-LOADED-CT-WK.
013600     MOVE WS-SEM-CT TO WS-SEM-CT-WK.
013700     MOVE WS-LOADED-CT-WK TO WS-COUNT-LINE-CT.
013800     MOVE WS-SEM-CT-WK TO WS-SEM-LINE-CT.
013900     DISPLAY WS-COUNT-LINE-WS.
014000     DISPLAY WS-SEM-LINE-WS.
014100 300-EXIT.
014200     EXIT.
014300 
014400*---------------------------------------------------------------*
014500*    STEP 2 - PREFIX AGGREGATION
014600*---------------------------------------------------------------*
014700 400-STEP2-PREFIX-AGG-RTN.
014800     MOVE 2 TO WS-STEP-NO-ED.
014900     MOVE 'Prefix Aggregation' TO WS-STEP-NAME-ED.
015000     DISPLAY WS-STEP-HEADING-WS.
015100     DISPLAY WS-BANNER-DASHES.
015200     CALL 'PREFIX-AGG'.
015300     MOVE 'prefix_scatter_df.csv' TO WS-SAVED-FILE-ED.
015400     DISPLAY WS-SAVED-LINE-WS.
015500 400-EXIT.
015600     EXIT.
015700 
015800*---------------------------------------------------------------*
015900*    STEP 3 - COURSE AGGREGATION
016000*---------------------------------------------------------------*
016100 500-STEP3-COURSE-AGG-RTN.
016200     MOVE 3 TO WS-STEP-NO-ED.
016300     MOVE 'Course Aggregation' TO WS-STEP-NAME-ED.
016400     DISPLAY WS-STEP-HEADING-WS.
016500     DISPLAY WS-BANNER-DASHES.
016600     CALL 'COURSE-AGG'.
016700     MOVE 'course_scatter_df.csv' TO WS-SAVED-FILE-ED.
016800     DISPLAY WS-SAVED-LINE-WS.
016900 500-EXIT.
017000     EXIT.
017100 
017200*---------------------------------------------------------------*
017300*    STEP 4 - GRADE-DISTRIBUTION AGGREGATION
017400*---------------------------------------------------------------*
017500 600-STEP4-GRADE-BAR-AGG-RTN.
017600     MOVE 4 TO WS-STEP-NO-ED.
017700     MOVE 'Grade-Distribution Aggregation' TO WS-STEP-NAME-ED.
017800     DISPLAY WS-STEP-HEADING-WS.
017900     DISPLAY WS-BANNER-DASHES.
018000     CALL 'GRADE-BAR-AGG'.
018100     MOVE 'bar_df.csv' TO WS-SAVED-FILE-ED.
018200     DISPLAY WS-SAVED-LINE-WS.
018300 600-EXIT.
018400     EXIT.
018500 
018600 700-PRINT-COMPLETE-BANNER-RTN.
018700     DISPLAY WS-BANNER-EQUALS.
018800     DISPLAY WS-COMPLETE-LINE-WS.
018900     DISPLAY '  STEPS COMPLETED: ' WS-STEP-DONE-CT ' OF 4'.
019000     DISPLAY WS-BANNER-EQUALS.
019100 700-EXIT.
019200     EXIT.
019300 
019400 END PROGRAM GRADE-ETL-MAIN.
