000100******************************************************************
000200*    CALC-AVERAGE
000300*    SHARED SUBPROGRAM - WEIGHTED GRADE-POINT AVERAGE.
000400*    CALLED BY PREFIX-AGG, COURSE-AGG AND GRADE-BAR-AGG (BAR
000500*    USES ONLY THE STUDENT-COUNT SIDE, NOT THE AVERAGE) ONCE
000600*    PER OUTPUT GROUP TO TURN THE ACCUMULATED GPA-TOTAL AND
000700*    TOTAL-STUDENTS INTO A 4-DECIMAL AVERAGE-GRADE.
000800******************************************************************
000900*    CHANGE LOG
001000******************************************************************
001100*    03/11/85  W.YU        INITIAL VERSION - 5-COURSE STUDENT
001200*                          AVERAGE FOR THE OLD MARKS PROGRAM
001300*    02/06/91  W.WANG      REWRITTEN AS THE SHARED WEIGHTED-
001400*                          AVERAGE ROUTINE FOR THE GRADE-
001500*                          DISTRIBUTION AGGREGATION SUITE
001600*    01/09/99  Z.YAN       Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001700*    07/14/03  D.SUN       REQ 4472 - ROUND-HALF-UP DOCUMENTED,
001800*                          MATCHES REGISTRAR REPORTING STANDARD
001900*    11/02/07  C.LI        REQ 5811 - ZERO-STUDENT GROUPS NOW
002000*                          RETURN ZERO INSTEAD OF ABENDING ON
002100*                          DIVIDE
002200*    12/03/19  C.LI        REQ 9207 - ADDED STANDALONE CALL-COUNT
002300*                          CHECKPOINT FOR THE SAME OPERATIONS
002400*                          REQUEST COVERED IN THE CALLING SUITE
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. CALC-AVERAGE.
002800 AUTHOR. WEI YU.
002900 INSTALLATION. REGISTRAR SYSTEMS - ACADEMIC RECORDS.
003000 DATE-WRITTEN. 03-11-1985.
003100 DATE-COMPILED.
003200 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003300 
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WS-ZERO-CHECK             PIC 9(09)  COMP  VALUE ZERO.
004200 01  WS-ZERO-CHECK-X REDEFINES WS-ZERO-CHECK
004300                               PIC X(04).
004400 
004500*---------------------------------------------------------------*
004600*    STANDALONE CALL-COUNT CHECKPOINT - REQ 9207 (SEE CHANGE LOG)
004700*---------------------------------------------------------------*
004800 77  WS-CALL-CT                PIC 9(07)  COMP  VALUE ZERO.
004900 
005000 LINKAGE SECTION.
005100 01  LK-GPA-TOTAL              PIC S9(11)V99  COMP.
005200 01  LK-GPA-TOTAL-X REDEFINES LK-GPA-TOTAL
005300                               PIC X(07).
005400 01  LK-TOTAL-STUDENTS         PIC 9(09)      COMP.
005500 01  LK-TOTAL-STUDENTS-X REDEFINES LK-TOTAL-STUDENTS
005600                               PIC X(04).
005700 01  LK-AVERAGE-GRADE          PIC 9V9999     COMP.
005800 
005900 PROCEDURE DIVISION USING LK-GPA-TOTAL
006000                           LK-TOTAL-STUDENTS
006100                           LK-AVERAGE-GRADE.
006200 
006300 100-CALC-AVERAGE-RTN.
006400     ADD 1 TO WS-CALL-CT.
006500     MOVE LK-TOTAL-STUDENTS TO WS-ZERO-CHECK.
006600     IF WS-ZERO-CHECK = ZERO
006700         MOVE ZERO TO LK-AVERAGE-GRADE
006800     ELSE
006900* ROUND-HALF-UP PER REGISTRAR REPORTING STANDARD (REQ 4472).
007000* THE ORIGINAL DATA SOURCE ROUNDS HALF-TO-EVEN; THE TWO MODES
007100* ONLY DISAGREE ON AN EXACT HALF AT THE 5TH DECIMAL, WHICH NO
007200* DOWNSTREAM REPORT DEPENDS ON.
007300         COMPUTE LK-AVERAGE-GRADE ROUNDED =
007400                 LK-GPA-TOTAL / LK-TOTAL-STUDENTS
007500     END-IF.
007600     GOBACK.
007700 
007800 END PROGRAM CALC-AVERAGE.
