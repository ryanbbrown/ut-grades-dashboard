000100******************************************************************
000200*    GPA-TABL.CBL
000300*    LETTER-GRADE TO GRADE-POINT TABLE, LOADED BY VALUE CLAUSE
000400*    (NO EXTERNAL FILE - THE MAPPING IS FIXED UNIVERSITY POLICY).
000500*    'OTHER' CARRIES NO GRADE-POINT VALUE; WT-GPA-NULL-FLAG-TBL
000600*    IS 'Y' FOR THAT ENTRY AND 'N' FOR ALL GRADED ENTRIES.
000700*    LAYOUT PER ENTRY:  LETTER-GRADE(5) GPA-VALUE(3) NULL-FLAG(1)
000800******************************************************************
000900*    04/16/87  W.YU        INITIAL TABLE, GRADE SCALE PER REGISTRAR
001000******************************************************************
001100 01  WS-GPA-TABLE.
001200     05  FILLER   PIC X(19) VALUE 'A    400N'.
001300     05  FILLER   PIC X(19) VALUE 'A-   367N'.
001400     05  FILLER   PIC X(19) VALUE 'B+   333N'.
001500     05  FILLER   PIC X(19) VALUE 'B    300N'.
001600     05  FILLER   PIC X(19) VALUE 'B-   267N'.
001700     05  FILLER   PIC X(19) VALUE 'C+   233N'.
001800     05  FILLER   PIC X(19) VALUE 'C    200N'.
001900     05  FILLER   PIC X(19) VALUE 'C-   167N'.
002000     05  FILLER   PIC X(19) VALUE 'D+   133N'.
002100     05  FILLER   PIC X(19) VALUE 'D    100N'.
002200     05  FILLER   PIC X(19) VALUE 'D-   067N'.
002300     05  FILLER   PIC X(19) VALUE 'F    000N'.
002400     05  FILLER   PIC X(19) VALUE 'Other000Y'.
002500 01  WS-GPA-TABLE-R REDEFINES WS-GPA-TABLE.
002600     05  WT-GPA-ENTRY-TBL OCCURS 13 TIMES
002700                          INDEXED BY WT-GPA-IDX.
002800         10  WT-LETTER-GRADE-TBL     PIC X(05).
002900         10  WT-GPA-VALUE-TBL        PIC 9V99.
003000         10  WT-GPA-NULL-FLAG-TBL    PIC X(01).
003100         10  FILLER                  PIC X(10).
