000100******************************************************************
000200*    CRS-SCAT.CBL
000300*    RECORD LAYOUT - COURSE SCATTER OUTPUT FILE (AVERAGE GRADE
000400*    AND ENROLLMENT BY INDIVIDUAL COURSE).  SAME KEYS AS
000500*    PFX-SCAT.CBL PLUS COURSE-LEVEL GROUP KEYS.
000600******************************************************************
000700*    03/22/91  W.WANG      INITIAL LAYOUT
000800*    07/14/03  D.SUN       REQ 4471 - WIDENED DEPARTMENT TO X(40)
000900******************************************************************
001000 01  CRS-SCAT-REC.
001100     05  CA-COLLEGE               PIC X(40).
001200     05  CA-COURSE-PREFIX         PIC X(06).
001300     05  CA-COURSE-NUMBER         PIC X(08).
001400     05  CA-DEPARTMENT            PIC X(40).
001500     05  CA-COURSE-NAME           PIC X(15).
001600     05  CA-DIVISION              PIC X(08).
001700     05  CA-TOTAL-STUDENTS        PIC 9(09).
001800     05  CA-AVERAGE-GRADE         PIC 9V9999.
001900     05  CA-SEMESTER              PIC X(20).
002000     05  FILLER                   PIC X(06).
