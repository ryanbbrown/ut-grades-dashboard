000100******************************************************************
000200*    COURSE-AGG
000300*    COURSE-LEVEL GRADE-DISTRIBUTION AGGREGATION.  SAME SLICE-
000400*    DRIVEN SHAPE AS PREFIX-AGG, GROUPING DOWN TO THE INDIVIDUAL
000500*    COURSE (COURSE NUMBER, DISPLAY NAME AND DIVISION ADDED TO
000600*    THE GROUP KEY).  CALLED BY GRADE-ETL-MAIN AS STEP 3.
000700******************************************************************
000800*    CHANGE LOG
000900******************************************************************
001000*    04/05/91  Z.YAN       INITIAL VERSION - WRITTEN ALONGSIDE
001100*                          PREFIX-AGG AS THE COURSE-LEVEL SIBLING
001200*    01/09/99  W.WANG      Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001300*    07/14/03  D.SUN       REQ 4471 - WIDENED DEPARTMENT TO X(40)
001400*    03/18/14  J.GUAN      REQ 7719 - SLICE LIST NOW READ FROM
001500*                          THE SEMESTER-LIST WORK FILE INSTEAD OF
001600*                          BEING RE-DERIVED FROM THE DETAIL FILE
001700*    12/03/19  C.LI        REQ 9207 - ADDED 5000-ROW CHECKPOINT
001800*                          DISPLAY PER SLICE PASS, SAME REQUEST
001900*                          THAT ADDED IT TO PREFIX-AGG
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. COURSE-AGG.
002300 AUTHOR. ZIYIN YAN.
002400 INSTALLATION. REGISTRAR SYSTEMS - ACADEMIC RECORDS.
002500 DATE-WRITTEN. 04-05-1991.
002600 DATE-COMPILED.
002700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002800 
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SEM-LIST-FILE ASSIGN TO SEMLIST
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-STAT-SEMLIST.
003900 
004000     SELECT ENR-DETL-FILE ASSIGN TO ENRDETL
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-STAT-ENRDETL.
004300 
004400     SELECT CRS-SCAT-FILE ASSIGN TO CRSSCAT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-STAT-CRSSCAT.
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  SEM-LIST-FILE.
005100     COPY SEM-LIST.CBL.
005200 
005300 FD  ENR-DETL-FILE.
005400     COPY ENR-DETL.CBL.
005500 
005600 FD  CRS-SCAT-FILE.
005700     COPY CRS-SCAT.CBL.
005800 
005900 WORKING-STORAGE SECTION.
006000 
006100*---------------------------------------------------------------*
006200*    FILE STATUS SWITCHES
006300*---------------------------------------------------------------*
006400 01  WS-STAT-SEMLIST          PIC X(02).
006500     88  WS-SEMLIST-OK             VALUE '00'.
006600 01  WS-STAT-ENRDETL          PIC X(02).
006700     88  WS-ENRDETL-OK             VALUE '00'.
006800 01  WS-STAT-CRSSCAT          PIC X(02).
006900     88  WS-CRSSCAT-OK             VALUE '00'.
007000 
007100*---------------------------------------------------------------*
007200*    RUN CONTROL SWITCHES
007300*---------------------------------------------------------------*
007400 01  WS-CONTROL-SWITCHES.
007500     05  WS-EOF-SEM-SW        PIC X(01)  VALUE 'N'.
007600         88  WS-EOF-SEM            VALUE 'Y'.
007700     05  WS-EOF-ENR-SW        PIC X(01)  VALUE 'N'.
007800         88  WS-EOF-ENR            VALUE 'Y'.
007900     05  WS-FOUND-SW          PIC X(01)  VALUE 'N'.
008000         88  WS-FOUND              VALUE 'Y'.
008100     05  WS-SWAP-OCCURRED-SW  PIC X(01)  VALUE 'N'.
008200         88  WS-SWAP-OCCURRED      VALUE 'Y'.
008300 01  WS-CONTROL-SWITCHES-X REDEFINES WS-CONTROL-SWITCHES
008400                          PIC X(04).
008500 
008600*---------------------------------------------------------------*
008700*    STANDALONE CHECKPOINT COUNTER - REQ 9207 (SEE CHANGE LOG)
008800*---------------------------------------------------------------*
008900 77  WS-ENR-READ-CT           PIC 9(04)  COMP  VALUE ZERO.
009000 
009100*---------------------------------------------------------------*
009200*    COUNTERS AND SUBSCRIPTS
009300*---------------------------------------------------------------*
009400 01  WS-COUNTERS.
009500     05  WS-SLICE-CT          PIC 9(04)  COMP  VALUE ZERO.
009600     05  WS-SLICE-IDX         PIC 9(04)  COMP  VALUE ZERO.
009700     05  WS-GROUP-CT          PIC 9(05)  COMP  VALUE ZERO.
009800     05  WS-LIMIT-CT          PIC 9(05)  COMP  VALUE ZERO.
009900     05  WS-GROUP-WRITE-CT    PIC 9(05)  COMP  VALUE ZERO.
010000     05  WS-FOUND-IDX         PIC 9(05)  COMP  VALUE ZERO.
010100 01  WS-COUNTERS-X REDEFINES WS-COUNTERS
010200                          PIC X(28).
010300 
010400*---------------------------------------------------------------*
010500*    SLICE TABLE - ENTRY 1 IS ALWAYS 'All', ENTRIES 2-N ARE
010600*    THE DISTINCT SEMESTERS IN THE ORDER LOAD-ENRICH BUILT THEM
010700*---------------------------------------------------------------*
010800 01  WS-SLICE-TBL-CTL.
010900     05  WS-SLICE-ENTRY OCCURS 61 TIMES
011000                          INDEXED BY WT-SLICE-IDX.
011100         10  WS-SLICE-NAME-TBL    PIC X(20).
011200         10  FILLER               PIC X(04).
011300 
011400*---------------------------------------------------------------*
011500*    GROUP ACCUMULATOR TABLE - KEYED DOWN TO THE INDIVIDUAL
011600*    COURSE, REBUILT FRESH FOR EACH SLICE
011700*---------------------------------------------------------------*
011800 01  WS-CRS-GRP-CTL.
011900     05  WS-CRS-GRP OCCURS 3000 TIMES
012000                      INDEXED BY WG-IDX.
012100         10  WG-KEY.
012200             15  WG-COLLEGE       PIC X(40).
012300             15  WG-PREFIX        PIC X(06).
012400             15  WG-CRS-NUMBER    PIC X(08).
012500             15  WG-DEPT          PIC X(40).
012600             15  WG-CRS-NAME      PIC X(15).
012700             15  WG-DIVISION      PIC X(08).
012800         10  WG-STUDENTS          PIC 9(09)  COMP.
012900         10  WG-GPA-SUM           PIC S9(11)V99  COMP.
013000         10  FILLER               PIC X(04).
013100 
013200*---------------------------------------------------------------*
013300*    SORT-COMPARE AND SWAP WORK AREAS (ALTERNATE VIEWS OF THE
013400*    GROUP-ACCUMULATOR ENTRY LAYOUT - SHOP CONVENTION)
013500*---------------------------------------------------------------*
013600 01  WS-GROUP-KEY-WK.
013700     05  WK-COLLEGE-WK            PIC X(40).
013800     05  WK-PREFIX-WK             PIC X(06).
013900     05  WK-CRS-NUMBER-WK         PIC X(08).
014000     05  WK-DEPT-WK               PIC X(40).
014100     05  WK-CRS-NAME-WK           PIC X(15).
014200     05  WK-DIVISION-WK           PIC X(08).
014300 01  WS-GROUP-KEY-WK-X REDEFINES WS-GROUP-KEY-WK
014400                              PIC X(117).
014500 
014600 01  WS-GRP-SWAP-WK.
014700     05  SW-KEY.
014800         10  SW-COLLEGE           PIC X(40).
014900         10  SW-PREFIX            PIC X(06).
015000         10  SW-CRS-NUMBER        PIC X(08).
015100         10  SW-DEPT              PIC X(40).
015200         10  SW-CRS-NAME          PIC X(15).
015300         10  SW-DIVISION          PIC X(08).
015400     05  SW-STUDENTS              PIC 9(09)  COMP.
015500     05  SW-GPA-SUM               PIC S9(11)V99  COMP.
015600     05  FILLER                   PIC X(04).
015700 01  WS-GRP-SWAP-WK-X REDEFINES WS-GRP-SWAP-WK
015800                              PIC X(134).
015900 
016000*---------------------------------------------------------------*
016100*    OUTPUT AVERAGE, RETURNED FROM CALC-AVERAGE
016200*---------------------------------------------------------------*
016300 01  WS-AVERAGE-WK            PIC 9V9999  COMP.
016400 
016500*---------------------------------------------------------------*
016600*    OUTPUT COLUMN HEADER, ONE PER RUN
016700*---------------------------------------------------------------*
016800 01  WS-CRS-HDR-WS.
016900     05  FILLER  PIC X(40)  VALUE 'COLLEGE'.
017000     05  FILLER  PIC X(06)  VALUE 'PREFIX'.
017100     05  FILLER  PIC X(08)  VALUE 'CRSNUM'.
017200     05  FILLER  PIC X(40)  VALUE 'DEPARTMENT'.
017300     05  FILLER  PIC X(15)  VALUE 'CRSNAME'.
017400     05  FILLER  PIC X(08)  VALUE 'DIVISION'.
017500     05  FILLER  PIC X(09)  VALUE 'STUDENTS'.
017600     05  FILLER  PIC X(05)  VALUE 'AVG'.
017700     05  FILLER  PIC X(20)  VALUE 'SEMESTER'.
017800     05  FILLER  PIC X(06)  VALUE SPACES.
017900 
018000 PROCEDURE DIVISION.
018100 
018200 100-COURSE-AGG-RTN.
018300     PERFORM 200-LOAD-SLICE-TABLE-RTN THRU 200-EXIT.
018400     OPEN OUTPUT CRS-SCAT-FILE.
018500     WRITE CRS-SCAT-REC FROM WS-CRS-HDR-WS.
018600     PERFORM 400-PROCESS-ONE-SLICE-RTN THRU 400-EXIT
018700         VARYING WS-SLICE-IDX FROM 1 BY 1
018800         UNTIL WS-SLICE-IDX > WS-SLICE-CT.
018900     CLOSE CRS-SCAT-FILE.
019000     GOBACK.
019100 
019200*---------------------------------------------------------------*
019300*    BUILD THE SLICE LIST - 'All' FIRST, THEN EACH SEMESTER
019400*    FROM THE SEMESTER-LIST WORK FILE IN CHRONOLOGICAL ORDER
019500*---------------------------------------------------------------*
019600 200-LOAD-SLICE-TABLE-RTN.
019700     MOVE 'All' TO WS-SLICE-NAME-TBL (1).
019800     MOVE 1 TO WS-SLICE-CT.
019900     OPEN INPUT SEM-LIST-FILE.
020000     PERFORM 210-READ-SEMESTER-RTN THRU 210-EXIT
020100         UNTIL WS-EOF-SEM.
020200     CLOSE SEM-LIST-FILE.
020300 200-EXIT.
020400     EXIT.
020500 
020600 210-READ-SEMESTER-RTN.
020700     READ SEM-LIST-FILE
020800         AT END
020900             MOVE 'Y' TO WS-EOF-SEM-SW
021000             GO TO 210-EXIT
021100     END-READ.
021200     ADD 1 TO WS-SLICE-CT.
021300     SET WT-SLICE-IDX TO WS-SLICE-CT.
021400     MOVE SL-SEMESTER TO WS-SLICE-NAME-TBL (WT-SLICE-IDX).
021500 210-EXIT.
021600     EXIT.
021700 
021800*---------------------------------------------------------------*
021900*    PROCESS ONE SLICE - ACCUMULATE, SORT, EMIT
022000*---------------------------------------------------------------*
022100 400-PROCESS-ONE-SLICE-RTN.
022200     MOVE ZERO TO WS-GROUP-CT.
022300     MOVE ZERO TO WS-ENR-READ-CT.
022400     MOVE 'N' TO WS-EOF-ENR-SW.
022500     OPEN INPUT ENR-DETL-FILE.
022600     PERFORM 410-READ-ENRICHED-RTN THRU 410-EXIT.
022700     PERFORM 420-ACCUM-ONE-RECORD-RTN THRU 420-EXIT
022800         UNTIL WS-EOF-ENR.
022900     CLOSE ENR-DETL-FILE.
023000     PERFORM 600-SORT-GROUP-TBL-RTN THRU 600-EXIT.
023100     PERFORM 700-EMIT-GROUP-RTN THRU 700-EXIT
023200         VARYING WG-IDX FROM 1 BY 1 UNTIL WG-IDX > WS-GROUP-CT.
023300 400-EXIT.
023400     EXIT.
023500 
023600 410-READ-ENRICHED-RTN.
023700     READ ENR-DETL-FILE
023800         AT END
023900             MOVE 'Y' TO WS-EOF-ENR-SW
024000             GO TO 410-EXIT
024100     END-READ.
024200     ADD 1 TO WS-ENR-READ-CT.
024300     IF WS-ENR-READ-CT = 5000
024400         DISPLAY 'COURSE-AGG: ' WS-ENR-READ-CT
024500                 ' ENRICHED ROWS READ THIS SLICE'
024600         MOVE ZERO TO WS-ENR-READ-CT
024700     END-IF.
024800 410-EXIT.
024900     EXIT.
025000 
025100 420-ACCUM-ONE-RECORD-RTN.
025200     IF WS-SLICE-IDX = 1
025300        OR ED-SEMESTER = WS-SLICE-NAME-TBL (WS-SLICE-IDX)
025400         PERFORM 500-ACCUM-GROUP-RTN THRU 500-EXIT
025500     END-IF.
025600     PERFORM 410-READ-ENRICHED-RTN THRU 410-EXIT.
025700 420-EXIT.
025800     EXIT.
025900 
026000*---------------------------------------------------------------*
026100*    FIND OR CREATE THE GROUP FOR THIS RECORD'S KEY, THEN
026200*    ADD ITS STUDENT COUNT AND (WHEN GPA IS PRESENT) GPA-SUM
026300*---------------------------------------------------------------*
026400 500-ACCUM-GROUP-RTN.
026500     MOVE ED-COLLEGE TO WK-COLLEGE-WK.
026600     MOVE ED-COURSE-PREFIX TO WK-PREFIX-WK.
026700     MOVE ED-COURSE-NUMBER TO WK-CRS-NUMBER-WK.
026800     MOVE ED-DEPARTMENT TO WK-DEPT-WK.
026900     MOVE ED-COURSE-NAME TO WK-CRS-NAME-WK.
027000     MOVE ED-DIVISION TO WK-DIVISION-WK.
027100     MOVE 'N' TO WS-FOUND-SW.
027200     PERFORM 510-SEARCH-GROUP-RTN THRU 510-EXIT
027300         VARYING WG-IDX FROM 1 BY 1
027400         UNTIL WG-IDX > WS-GROUP-CT OR WS-FOUND.
027500     IF NOT WS-FOUND
027600         PERFORM 520-INSERT-GROUP-RTN THRU 520-EXIT
027700     END-IF.
027800     ADD ED-NUM-STUDENTS TO WG-STUDENTS (WS-FOUND-IDX).
027900     IF ED-GPA-IS-PRESENT
028000         ADD ED-GPA-SUM TO WG-GPA-SUM (WS-FOUND-IDX)
028100     END-IF.
028200 500-EXIT.
028300     EXIT.
028400 
028500* SAVE THE MATCHING SUBSCRIPT BEFORE PERFORM VARYING'S END-OF-
028600* PARAGRAPH INCREMENT MOVES WG-IDX PAST IT.
028700 510-SEARCH-GROUP-RTN.
028800     IF WS-GROUP-KEY-WK = WG-KEY (WG-IDX)
028900         MOVE 'Y' TO WS-FOUND-SW
029000         SET WS-FOUND-IDX TO WG-IDX
029100     END-IF.
029200 510-EXIT.
029300     EXIT.
029400 
029500 520-INSERT-GROUP-RTN.
029600     ADD 1 TO WS-GROUP-CT.
029700     SET WG-IDX TO WS-GROUP-CT.
029800     SET WS-FOUND-IDX TO WS-GROUP-CT.
029900     MOVE WS-GROUP-KEY-WK TO WG-KEY (WG-IDX).
030000     MOVE ZERO TO WG-STUDENTS (WG-IDX).
030100     MOVE ZERO TO WG-GPA-SUM (WG-IDX).
030200 520-EXIT.
030300     EXIT.
030400 
030500*---------------------------------------------------------------*
030600*    SORT THE GROUP TABLE ASCENDING BY KEY (BUBBLE PASSES -
030700*    SAME TABLE-ORDERING IDIOM AS LOAD-ENRICH AND PREFIX-AGG)
030800*---------------------------------------------------------------*
030900 600-SORT-GROUP-TBL-RTN.
031000     MOVE 'Y' TO WS-SWAP-OCCURRED-SW.
031100     PERFORM 610-BUBBLE-PASS-RTN THRU 610-EXIT
031200         UNTIL NOT WS-SWAP-OCCURRED.
031300 600-EXIT.
031400     EXIT.
031500 
031600 610-BUBBLE-PASS-RTN.
031700     MOVE 'N' TO WS-SWAP-OCCURRED-SW.
031800     COMPUTE WS-LIMIT-CT = WS-GROUP-CT - 1.
031900     PERFORM 620-COMPARE-SWAP-RTN THRU 620-EXIT
032000         VARYING WG-IDX FROM 1 BY 1 UNTIL WG-IDX > WS-LIMIT-CT.
032100 610-EXIT.
032200     EXIT.
032300 
032400 620-COMPARE-SWAP-RTN.
032500     IF WG-KEY (WG-IDX) > WG-KEY (WG-IDX + 1)
032600         MOVE WS-CRS-GRP (WG-IDX) TO WS-GRP-SWAP-WK
032700         MOVE WS-CRS-GRP (WG-IDX + 1) TO WS-CRS-GRP (WG-IDX)
032800         MOVE WS-GRP-SWAP-WK TO WS-CRS-GRP (WG-IDX + 1)
032900         MOVE 'Y' TO WS-SWAP-OCCURRED-SW
033000     END-IF.
033100 620-EXIT.
033200     EXIT.
033300 
033400*---------------------------------------------------------------*
033500*    CALL CALC-AVERAGE FOR ONE GROUP AND WRITE ITS OUTPUT ROW
033600*---------------------------------------------------------------*
033700 700-EMIT-GROUP-RTN.
033800     MOVE WG-COLLEGE (WG-IDX) TO CA-COLLEGE.
033900     MOVE WG-PREFIX (WG-IDX) TO CA-COURSE-PREFIX.
034000     MOVE WG-CRS-NUMBER (WG-IDX) TO CA-COURSE-NUMBER.
034100     MOVE WG-DEPT (WG-IDX) TO CA-DEPARTMENT.
034200     MOVE WG-CRS-NAME (WG-IDX) TO CA-COURSE-NAME.
034300     MOVE WG-DIVISION (WG-IDX) TO CA-DIVISION.
034400     MOVE WG-STUDENTS (WG-IDX) TO CA-TOTAL-STUDENTS.
034500     CALL 'CALC-AVERAGE' USING WG-GPA-SUM (WG-IDX)
034600                                WG-STUDENTS (WG-IDX)
034700                                WS-AVERAGE-WK.
034800     MOVE WS-AVERAGE-WK TO CA-AVERAGE-GRADE.
034900     MOVE WS-SLICE-NAME-TBL (WS-SLICE-IDX) TO CA-SEMESTER.
035000     WRITE CRS-SCAT-REC.
035100     ADD 1 TO WS-GROUP-WRITE-CT.
035200 700-EXIT.
035300     EXIT.
035400 
035500 END PROGRAM COURSE-AGG.
