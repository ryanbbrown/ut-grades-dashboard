000100******************************************************************
000200*    GRADE-BAR-AGG
000300*    LETTER-GRADE DISTRIBUTION AGGREGATION.  SAME SLICE-DRIVEN
000400*    SHAPE AS PREFIX-AGG AND COURSE-AGG, GROUPING BY COURSE AND
000500*    LETTER GRADE (WITH GRADE-POINTS CARRIED AS PART OF THE
000600*    GROUP KEY) AND ACCUMULATING STUDENT COUNTS ONLY - THERE IS
000700*    NO AVERAGE TO CALCULATE, SO CALC-AVERAGE IS NOT CALLED.
000800*    CALLED BY GRADE-ETL-MAIN AS STEP 4, THE LAST AGGREGATION.
000900******************************************************************
001000*    CHANGE LOG
001100******************************************************************
001200*    04/12/91  C.LI        INITIAL VERSION - WRITTEN ALONGSIDE
001300*                          PREFIX-AGG AND COURSE-AGG AS THE
001400*                          GRADE-DISTRIBUTION SIBLING
001500*    01/09/99  W.WANG      Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001600*    07/14/03  D.SUN       REQ 4471 - WIDENED DEPARTMENT TO X(40)
001700*    11/02/07  C.LI        REQ 5811 - 'OTHER' ROWS NOW CARRY A
001800*                          GRADE-POINTS NULL FLAG INSTEAD OF
001900*                          BEING DROPPED FROM THE BAR OUTPUT
002000*    03/18/14  J.GUAN      REQ 7719 - SLICE LIST NOW READ FROM
002100*                          THE SEMESTER-LIST WORK FILE INSTEAD OF
002200*                          BEING RE-DERIVED FROM THE DETAIL FILE
002300*    12/03/19  C.LI        REQ 9207 - ADDED 5000-ROW CHECKPOINT
002400*                          DISPLAY PER SLICE PASS, SAME REQUEST
002500*                          THAT ADDED IT TO PREFIX-AGG/COURSE-AGG
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. GRADE-BAR-AGG.
002900 AUTHOR. CHAO LI.
003000 INSTALLATION. REGISTRAR SYSTEMS - ACADEMIC RECORDS.
003100 DATE-WRITTEN. 04-12-1991.
003200 DATE-COMPILED.
003300 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003400 
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SEM-LIST-FILE ASSIGN TO SEMLIST
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-STAT-SEMLIST.
004500 
004600     SELECT ENR-DETL-FILE ASSIGN TO ENRDETL
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-STAT-ENRDETL.
004900 
005000     SELECT GRD-BAR-FILE ASSIGN TO GRDBAR
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-STAT-GRDBAR.
005300 
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SEM-LIST-FILE.
005700     COPY SEM-LIST.CBL.
005800 
005900 FD  ENR-DETL-FILE.
006000     COPY ENR-DETL.CBL.
006100 
006200 FD  GRD-BAR-FILE.
006300     COPY GRD-BAR.CBL.
006400 
006500 WORKING-STORAGE SECTION.
006600 
006700*---------------------------------------------------------------*
006800*    FILE STATUS SWITCHES
006900*---------------------------------------------------------------*
007000 01  WS-STAT-SEMLIST          PIC X(02).
007100     88  WS-SEMLIST-OK             VALUE '00'.
007200 01  WS-STAT-ENRDETL          PIC X(02).
007300     88  WS-ENRDETL-OK             VALUE '00'.
007400 01  WS-STAT-GRDBAR           PIC X(02).
007500     88  WS-GRDBAR-OK              VALUE '00'.
007600 
007700*---------------------------------------------------------------*
007800*    RUN CONTROL SWITCHES
007900*---------------------------------------------------------------*
008000 01  WS-CONTROL-SWITCHES.
008100     05  WS-EOF-SEM-SW        PIC X(01)  VALUE 'N'.
008200         88  WS-EOF-SEM            VALUE 'Y'.
008300     05  WS-EOF-ENR-SW        PIC X(01)  VALUE 'N'.
008400         88  WS-EOF-ENR            VALUE 'Y'.
008500     05  WS-FOUND-SW          PIC X(01)  VALUE 'N'.
008600         88  WS-FOUND              VALUE 'Y'.
008700     05  WS-SWAP-OCCURRED-SW  PIC X(01)  VALUE 'N'.
008800         88  WS-SWAP-OCCURRED      VALUE 'Y'.
008900 01  WS-CONTROL-SWITCHES-X REDEFINES WS-CONTROL-SWITCHES
009000                          PIC X(04).
009100 
009200*---------------------------------------------------------------*
009300*    STANDALONE CHECKPOINT COUNTER - REQ 9207 (SEE CHANGE LOG)
009400*---------------------------------------------------------------*
009500 77  WS-ENR-READ-CT           PIC 9(04)  COMP  VALUE ZERO.
009600 
009700*---------------------------------------------------------------*
009800*    COUNTERS AND SUBSCRIPTS
009900*---------------------------------------------------------------*
010000 01  WS-COUNTERS.
010100     05  WS-SLICE-CT          PIC 9(04)  COMP  VALUE ZERO.
010200     05  WS-SLICE-IDX         PIC 9(04)  COMP  VALUE ZERO.
010300     05  WS-GROUP-CT          PIC 9(05)  COMP  VALUE ZERO.
010400     05  WS-LIMIT-CT          PIC 9(05)  COMP  VALUE ZERO.
010500     05  WS-GROUP-WRITE-CT    PIC 9(05)  COMP  VALUE ZERO.
010600     05  WS-FOUND-IDX         PIC 9(05)  COMP  VALUE ZERO.
010700 01  WS-COUNTERS-X REDEFINES WS-COUNTERS
010800                          PIC X(28).
010900 
011000*---------------------------------------------------------------*
011100*    SLICE TABLE - ENTRY 1 IS ALWAYS 'All', ENTRIES 2-N ARE
011200*    THE DISTINCT SEMESTERS IN THE ORDER LOAD-ENRICH BUILT THEM
011300*---------------------------------------------------------------*
011400 01  WS-SLICE-TBL-CTL.
011500     05  WS-SLICE-ENTRY OCCURS 61 TIMES
011600                          INDEXED BY WT-SLICE-IDX.
011700         10  WS-SLICE-NAME-TBL    PIC X(20).
011800         10  FILLER               PIC X(04).
011900 
012000*---------------------------------------------------------------*
012100*    GROUP ACCUMULATOR TABLE - KEYED DOWN TO COURSE AND LETTER
012200*    GRADE (UP TO 13 GRADE ROWS PER COURSE PER SLICE); STUDENT
012300*    COUNT ONLY, NO GRADE-POINT SUM IS NEEDED HERE
012400*---------------------------------------------------------------*
012500 01  WS-BAR-GRP-CTL.
012600     05  WS-BAR-GRP OCCURS 3500 TIMES
012700                      INDEXED BY WG-IDX.
012800         10  WG-KEY.
012900             15  WG-COLLEGE       PIC X(40).
013000             15  WG-PREFIX        PIC X(06).
013100             15  WG-CRS-NUMBER    PIC X(08).
013200             15  WG-DEPT          PIC X(40).
013300             15  WG-LETTER-GRADE  PIC X(05).
013400             15  WG-GPA-NULL-FLAG PIC X(01).
013500             15  WG-GPA           PIC 9V99.
013600             15  WG-CRS-NAME      PIC X(15).
013700         10  WG-STUDENTS          PIC 9(09)  COMP.
013800         10  FILLER               PIC X(04).
013900 
014000*---------------------------------------------------------------*
014100*    SORT-COMPARE AND SWAP WORK AREAS (ALTERNATE VIEWS OF THE
014200*    GROUP-ACCUMULATOR ENTRY LAYOUT - SHOP CONVENTION)
014300*---------------------------------------------------------------*
014400 01  WS-GROUP-KEY-WK.
014500     05  WK-COLLEGE-WK            PIC X(40).
014600     05  WK-PREFIX-WK             PIC X(06).
014700     05  WK-CRS-NUMBER-WK         PIC X(08).
014800     05  WK-DEPT-WK               PIC X(40).
014900     05  WK-LETTER-GRADE-WK       PIC X(05).
015000     05  WK-GPA-NULL-FLAG-WK      PIC X(01).
015100     05  WK-GPA-WK                PIC 9V99.
015200     05  WK-CRS-NAME-WK           PIC X(15).
015300 01  WS-GROUP-KEY-WK-X REDEFINES WS-GROUP-KEY-WK
015400                              PIC X(118).
015500 
015600 01  WS-GRP-SWAP-WK.
015700     05  SW-KEY.
015800         10  SW-COLLEGE           PIC X(40).
015900         10  SW-PREFIX            PIC X(06).
016000         10  SW-CRS-NUMBER        PIC X(08).
016100         10  SW-DEPT              PIC X(40).
016200         10  SW-LETTER-GRADE      PIC X(05).
016300         10  SW-GPA-NULL-FLAG     PIC X(01).
016400         10  SW-GPA               PIC 9V99.
016500         10  SW-CRS-NAME          PIC X(15).
016600     05  SW-STUDENTS              PIC 9(09)  COMP.
016700     05  FILLER                   PIC X(04).
016800 01  WS-GRP-SWAP-WK-X REDEFINES WS-GRP-SWAP-WK
016900                              PIC X(126).
017000 
017100*---------------------------------------------------------------*
017200*    OUTPUT COLUMN HEADER, ONE PER RUN
017300*---------------------------------------------------------------*
017400 01  WS-BAR-HDR-WS.
017500     05  FILLER  PIC X(40)  VALUE 'COLLEGE'.
017600     05  FILLER  PIC X(06)  VALUE 'PREFIX'.
017700     05  FILLER  PIC X(08)  VALUE 'CRSNUM'.
017800     05  FILLER  PIC X(40)  VALUE 'DEPARTMENT'.
017900     05  FILLER  PIC X(05)  VALUE 'GRADE'.
018000     05  FILLER  PIC X(01)  VALUE SPACE.
018100     05  FILLER  PIC X(03)  VALUE 'GPA'.
018200     05  FILLER  PIC X(15)  VALUE 'CRSNAME'.
018300     05  FILLER  PIC X(09)  VALUE 'STUDENTS'.
018400     05  FILLER  PIC X(20)  VALUE 'SEMESTER'.
018500     05  FILLER  PIC X(08)  VALUE SPACES.
018600 
018700 PROCEDURE DIVISION.
018800 
018900 100-GRADE-BAR-AGG-RTN.
019000     PERFORM 200-LOAD-SLICE-TABLE-RTN THRU 200-EXIT.
019100     OPEN OUTPUT GRD-BAR-FILE.
019200     WRITE GRD-BAR-REC FROM WS-BAR-HDR-WS.
019300     PERFORM 400-PROCESS-ONE-SLICE-RTN THRU 400-EXIT
019400         VARYING WS-SLICE-IDX FROM 1 BY 1
019500         UNTIL WS-SLICE-IDX > WS-SLICE-CT.
019600     CLOSE GRD-BAR-FILE.
019700     GOBACK.
019800 
019900*---------------------------------------------------------------*
020000*    BUILD THE SLICE LIST - 'All' FIRST, THEN EACH SEMESTER
020100*    FROM THE SEMESTER-LIST WORK FILE IN CHRONOLOGICAL ORDER
020200*---------------------------------------------------------------*
020300 200-LOAD-SLICE-TABLE-RTN.
020400     MOVE 'All' TO WS-SLICE-NAME-TBL (1).
020500     MOVE 1 TO WS-SLICE-CT.
020600     OPEN INPUT SEM-LIST-FILE.
020700     PERFORM 210-READ-SEMESTER-RTN THRU 210-EXIT
020800         UNTIL WS-EOF-SEM.
020900     CLOSE SEM-LIST-FILE.
021000 200-EXIT.
021100     EXIT.
021200 
021300 210-READ-SEMESTER-RTN.
021400     READ SEM-LIST-FILE
021500         AT END
021600             MOVE 'Y' TO WS-EOF-SEM-SW
021700             GO TO 210-EXIT
021800     END-READ.
021900     ADD 1 TO WS-SLICE-CT.
022000     SET WT-SLICE-IDX TO WS-SLICE-CT.
022100     MOVE SL-SEMESTER TO WS-SLICE-NAME-TBL (WT-SLICE-IDX).
022200 210-EXIT.
022300     EXIT.
022400 
022500*---------------------------------------------------------------*
022600*    PROCESS ONE SLICE - ACCUMULATE, SORT, EMIT
022700*---------------------------------------------------------------*
022800 400-PROCESS-ONE-SLICE-RTN.
022900     MOVE ZERO TO WS-GROUP-CT.
023000     MOVE ZERO TO WS-ENR-READ-CT.
023100     MOVE 'N' TO WS-EOF-ENR-SW.
023200     OPEN INPUT ENR-DETL-FILE.
023300     PERFORM 410-READ-ENRICHED-RTN THRU 410-EXIT.
023400     PERFORM 420-ACCUM-ONE-RECORD-RTN THRU 420-EXIT
023500         UNTIL WS-EOF-ENR.
023600     CLOSE ENR-DETL-FILE.
023700     PERFORM 600-SORT-GROUP-TBL-RTN THRU 600-EXIT.
023800     PERFORM 700-EMIT-GROUP-RTN THRU 700-EXIT
023900         VARYING WG-IDX FROM 1 BY 1 UNTIL WG-IDX > WS-GROUP-CT.
024000 400-EXIT.
024100     EXIT.
024200 
024300 410-READ-ENRICHED-RTN.
024400     READ ENR-DETL-FILE
024500         AT END
024600             MOVE 'Y' TO WS-EOF-ENR-SW
024700             GO TO 410-EXIT
024800     END-READ.
024900     ADD 1 TO WS-ENR-READ-CT.
025000     IF WS-ENR-READ-CT = 5000
025100         DISPLAY 'GRADE-BAR-AGG: ' WS-ENR-READ-CT
025200                 ' ENRICHED ROWS READ THIS SLICE'
025300         MOVE ZERO TO WS-ENR-READ-CT
025400     END-IF.
025500 410-EXIT.
025600     EXIT.
025700 
025800 420-ACCUM-ONE-RECORD-RTN.
025900     IF WS-SLICE-IDX = 1
026000        OR ED-SEMESTER = WS-SLICE-NAME-TBL (WS-SLICE-IDX)
026100         PERFORM 500-ACCUM-GROUP-RTN THRU 500-EXIT
026200     END-IF.
026300     PERFORM 410-READ-ENRICHED-RTN THRU 410-EXIT.
026400 420-EXIT.
026500     EXIT.
026600 
026700*---------------------------------------------------------------*
026800*    FIND OR CREATE THE GROUP FOR THIS RECORD'S KEY, THEN ADD
026900*    ITS STUDENT COUNT (BUSINESS RULE 16 - NO GPA SUM HERE)
027000*---------------------------------------------------------------*
027100 500-ACCUM-GROUP-RTN.
027200     MOVE ED-COLLEGE TO WK-COLLEGE-WK.
027300     MOVE ED-COURSE-PREFIX TO WK-PREFIX-WK.
027400     MOVE ED-COURSE-NUMBER TO WK-CRS-NUMBER-WK.
027500     MOVE ED-DEPARTMENT TO WK-DEPT-WK.
027600     MOVE ED-LETTER-GRADE TO WK-LETTER-GRADE-WK.
027700     MOVE ED-GPA-NULL-FLAG TO WK-GPA-NULL-FLAG-WK.
027800     MOVE ED-GPA TO WK-GPA-WK.
027900     MOVE ED-COURSE-NAME TO WK-CRS-NAME-WK.
028000     MOVE 'N' TO WS-FOUND-SW.
028100     PERFORM 510-SEARCH-GROUP-RTN THRU 510-EXIT
028200         VARYING WG-IDX FROM 1 BY 1
028300         UNTIL WG-IDX > WS-GROUP-CT OR WS-FOUND.
028400     IF NOT WS-FOUND
028500         PERFORM 520-INSERT-GROUP-RTN THRU 520-EXIT
028600     END-IF.
028700     ADD ED-NUM-STUDENTS TO WG-STUDENTS (WS-FOUND-IDX).
028800 500-EXIT.
028900     EXIT.
029000 
029100* SAVE THE MATCHING SUBSCRIPT BEFORE PERFORM VARYING'S END-OF-
029200* PARAGRAPH INCREMENT MOVES WG-IDX PAST IT.
029300 510-SEARCH-GROUP-RTN.
029400     IF WS-GROUP-KEY-WK = WG-KEY (WG-IDX)
029500         MOVE 'Y' TO WS-FOUND-SW
029600         SET WS-FOUND-IDX TO WG-IDX
029700     END-IF.
029800 510-EXIT.
029900     EXIT.
030000 
030100 520-INSERT-GROUP-RTN.
030200     ADD 1 TO WS-GROUP-CT.
030300     SET WG-IDX TO WS-GROUP-CT.
030400     SET WS-FOUND-IDX TO WS-GROUP-CT.
030500     MOVE WS-GROUP-KEY-WK TO WG-KEY (WG-IDX).
030600     MOVE ZERO TO WG-STUDENTS (WG-IDX).
030700 520-EXIT.
030800     EXIT.
030900 
031000*---------------------------------------------------------------*
031100*    SORT THE GROUP TABLE ASCENDING BY KEY (BUBBLE PASSES -
031200*    SAME TABLE-ORDERING IDIOM AS LOAD-ENRICH AND PREFIX-AGG)
031300*---------------------------------------------------------------*
031400 600-SORT-GROUP-TBL-RTN.
031500     MOVE 'Y' TO WS-SWAP-OCCURRED-SW.
031600     PERFORM 610-BUBBLE-PASS-RTN THRU 610-EXIT
031700         UNTIL NOT WS-SWAP-OCCURRED.
031800 600-EXIT.
031900     EXIT.
032000 
032100 610-BUBBLE-PASS-RTN.
032200     MOVE 'N' TO WS-SWAP-OCCURRED-SW.
032300     COMPUTE WS-LIMIT-CT = WS-GROUP-CT - 1.
032400     PERFORM 620-COMPARE-SWAP-RTN THRU 620-EXIT
032500         VARYING WG-IDX FROM 1 BY 1 UNTIL WG-IDX > WS-LIMIT-CT.
032600 610-EXIT.
032700     EXIT.
032800 
032900 620-COMPARE-SWAP-RTN.
033000     IF WG-KEY (WG-IDX) > WG-KEY (WG-IDX + 1)
033100         MOVE WS-BAR-GRP (WG-IDX) TO WS-GRP-SWAP-WK
033200         MOVE WS-BAR-GRP (WG-IDX + 1) TO WS-BAR-GRP (WG-IDX)
033300         MOVE WS-GRP-SWAP-WK TO WS-BAR-GRP (WG-IDX + 1)
033400         MOVE 'Y' TO WS-SWAP-OCCURRED-SW
033500     END-IF.
033600 620-EXIT.
033700     EXIT.
033800 
033900*---------------------------------------------------------------*
034000*    WRITE ONE GROUP'S OUTPUT ROW - 'OTHER' ROWS CARRY A NULL
034100*    GRADE-POINTS FLAG INSTEAD OF A ZERO GPA (REQ 5811)
034200*---------------------------------------------------------------*
034300 700-EMIT-GROUP-RTN.
034400     MOVE WG-COLLEGE (WG-IDX) TO GB-COLLEGE.
034500     MOVE WG-PREFIX (WG-IDX) TO GB-COURSE-PREFIX.
034600     MOVE WG-CRS-NUMBER (WG-IDX) TO GB-COURSE-NUMBER.
034700     MOVE WG-DEPT (WG-IDX) TO GB-DEPARTMENT.
034800     MOVE WG-LETTER-GRADE (WG-IDX) TO GB-LETTER-GRADE.
034900     MOVE WG-GPA-NULL-FLAG (WG-IDX) TO GB-GRADE-POINTS-NULL-FLAG.
035000     MOVE WG-GPA (WG-IDX) TO GB-GRADE-POINTS.
035100     MOVE WG-CRS-NAME (WG-IDX) TO GB-COURSE-NAME.
035200     MOVE WG-STUDENTS (WG-IDX) TO GB-TOTAL-STUDENTS.
035300     MOVE WS-SLICE-NAME-TBL (WS-SLICE-IDX) TO GB-SEMESTER.
035400     WRITE GRD-BAR-REC.
035500     ADD 1 TO WS-GROUP-WRITE-CT.
035600 700-EXIT.
035700     EXIT.
035800 
035900 END PROGRAM GRADE-BAR-AGG.
