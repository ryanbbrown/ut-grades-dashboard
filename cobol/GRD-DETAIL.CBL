000100******************************************************************
000200*    GRD-DETAIL.CBL
000300*    RECORD LAYOUT - ALL-YEARS GRADE DISTRIBUTION DETAIL FILE
000400*    ONE RECORD PER SEMESTER / COURSE SECTION / LETTER GRADE.
000500*    LINE SEQUENTIAL, HEADER LINE PRESENT ON THE ACTUAL FILE
000600*    (HEADER IS SKIPPED BY THE READING PROGRAM, NOT PART OF
000700*    THIS LAYOUT).
000800*    SOURCE FEED IS COMMA-DELIMITED; THIS SHOP RECEIVES IT PRE-
000900*    SPLIT AND REPACKED AS FIXED-WIDTH LINE SEQUENTIAL BY THE
001000*    EXTRACT JOB UPSTREAM OF LOAD-ENRICH, PER SHOP STANDARD -
001100*    NO COBOL PROGRAM IN THIS SUITE PARSES DELIMITED INPUT.
001200******************************************************************
001300*    04/02/87  W.YU        INITIAL LAYOUT FOR LOAD-ENRICH
001400*    01/09/99  W.WANG      Y2K - SEMESTER-YEAR CONFIRMED 4-DIGIT
001500*    07/14/03  D.SUN       REQ 4471 - WIDENED DEPARTMENT TO X(40)
001600******************************************************************
001700 01  GRD-DETAIL-REC.
001800     05  GD-SEMESTER              PIC X(20).
001900     05  GD-COURSE-PREFIX         PIC X(06).
002000     05  GD-COURSE-NUMBER         PIC X(08).
002100     05  GD-COURSE-FULL-NAME      PIC X(60).
002200     05  GD-DEPARTMENT            PIC X(40).
002300     05  GD-LETTER-GRADE          PIC X(05).
002400     05  GD-NUM-STUDENTS          PIC X(10).
002500     05  FILLER                   PIC X(11).
